       ID DIVISION.                                                     00000010
       PROGRAM-ID.    SAES01.                                           00000020
       AUTHOR.        R HATHAWAY.                                       00000030
       INSTALLATION.  COMPUWARE CORPORATION.                            00000040
       DATE-WRITTEN.  02/06/94.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPUWARE CORPORATION CONFIDENTIAL -- AUTHORIZED  00000070
                      INTERNAL USE ONLY.                                00000080
      *                                                                 00000090
      ***************************************************************** 00000100
      *                 SCAM-ALERT EXPERT SYSTEM (SAE)                * 00000110
      *                       COMPUWARE CORPORATION                   * 00000120
      *                                                                *00000130
      * PROGRAM :   SAES01                                            * 00000140
      * TRANS   :   N/A                                               * 00000150
      * MAPSET  :   N/A                                               * 00000160
      *                                                                *00000170
      * FUNCTION:   PROGRAM SAES01 TURNS THE RULE ENGINE'S ACCUMULATED* 00000180
      *             WEIGHT TOTAL FOR ONE EVENT INTO AN EXPERT SCORE OF *00000190
      *             0-100 USING THE DIMINISHING-RETURNS FORMULA       * 00000200
      *             100 * (1 - E**(-W/100)), BLENDS THAT EXPERT SCORE * 00000210
      *             WITH THE PRECOMPUTED STATISTICAL SCORE WHEN ONE IS* 00000220
      *             AVAILABLE, APPLIES THE HARD-STOP OVERRIDE, AND    * 00000230
      *             MAPS THE RESULT TO A RISK TIER (T0-T3).           * 00000240
      *                                                                *00000250
      * FILES   :   NONE                                              * 00000260
      *                                                                *00000270
      * TRANSACTIONS GENERATED: N/A                                   * 00000280
      *                                                                *00000290
      * PFKEYS  :   N/A                                               * 00000300
      *                                                                *00000310
      ***************************************************************** 00000320
      *             PROGRAM CHANGE LOG                                 *00000330
      *             -------------------                                *00000340
      *                                                                *00000350
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00000360
      *  --------   --------------------  --------------------------  * 00000370
      *  02/06/94   R HATHAWAY            ORIGINAL CODING.  SCORING   * 00000380
      *                                   ENGINE FOR THE SCAM-ALERT   * 00000390
      *                                   EXPERT SYSTEM, REQ #SAE-0003* 00000400
      *                                                                *00000410
      *  08/22/95   R HATHAWAY            E**(-X) SERIES NEEDED RANGE * 00000420
      *                                   REDUCTION -- LARGE WEIGHT    *00000430
      *                                   TOTALS WERE OVERFLOWING THE * 00000440
      *                                   7-TERM TAYLOR SERIES.  NOW   *00000450
      *                                   REDUCE BY 256 AND SQUARE    * 00000460
      *                                   BACK UP.  ABEND REVIEW      * 00000470
      *                                   #SAE-0028.                  * 00000480
      *                                                                *00000490
      *  11/19/98   T OKONKWO             Y2K REVIEW -- PROGRAM HAS    *00000500
      *                                   NO DATE FIELDS.  NO CHANGE   *00000510
      *                                   REQUIRED.  SIGNED OFF.       *00000520
      *                                                                *00000530
      *  04/11/00   T OKONKWO             ADDED BLEND WITH THE        * 00000540
      *                                   STATISTICAL MODEL SCORE     * 00000550
      *                                   PASSED FROM THE EXTRACT,    * 00000560
      *                                   70/30 WEIGHTING, PER REQ    * 00000570
      *                                   #SAE-0049.                  * 00000580
      *                                                                *00000590
      *  07/30/02   M DESROCHERS          TIER BOUNDARIES MUST USE    * 00000600
      *                                   STRICT "LESS THAN" TESTS SO * 00000610
      *                                   A SCORE OF 24.9 STAYS IN T0  *00000620
      *                                   RATHER THAN BUMPING TO T1,   *00000630
      *                                   PER REQ #SAE-0062.           *00000640
      *                                                                *00000650
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00000660
      *                                                                *00000670
      ***************************************************************** 00000680
       ENVIRONMENT DIVISION.                                            00000690
       CONFIGURATION SECTION.                                           00000700
       SPECIAL-NAMES.                                                   00000710
           UPSI-0 ON STATUS IS SAE-TRACE-SW-ON                          00000720
                  OFF STATUS IS SAE-TRACE-SW-OFF.                       00000730
       INPUT-OUTPUT SECTION.                                            00000740
       DATA DIVISION.                                                   00000750
       WORKING-STORAGE SECTION.                                         00000760
       77  FILLER               PIC X(12)  VALUE 'SAES01  WS:'.         00000770
                                                                        00000780
      ***************************************************************** 00000790
      *    COPY OF THE FLAT PARAMETER AREA PASSED BY THE CALLER.      * 00000800
      *    THE LINKAGE BUFFER IS MOVED HERE SO ALL ARITHMETIC WORKS   * 00000810
      *    ON NAMED, USABLE FIELDS.                                   * 00000820
      ***************************************************************** 00000830
                                                                        00000840
       COPY SAES01CY.                                                   00000850
                                                                        00000860
      ***************************************************************** 00000870
      *    RANGE-REDUCED SERIES WORK AREAS FOR E**(-X)                * 00000880
      ***************************************************************** 00000890
                                                                        00000900
       77  WS-X                         PIC S9(3)V9(6) VALUE 0 COMP-3.  00000910
       77  WS-Y                         PIC S9(3)V9(6) VALUE 0 COMP-3.  00000920
                                                                        00000930
      *--  SUCCESSIVE POWERS OF Y (Y**2 THRU Y**6), KEPT AS A GROUP SO  00000940
      *--  THEY CAN ALSO BE WALKED AS A TABLE WHEN THE SERIES IS TOTALED00000950
       01  WS-Y-POWERS.                                                 00000960
           05  WS-Y2                    PIC S9(3)V9(6) VALUE 0 COMP-3.  00000970
           05  WS-Y3                    PIC S9(3)V9(6) VALUE 0 COMP-3.  00000980
           05  WS-Y4                    PIC S9(3)V9(6) VALUE 0 COMP-3.  00000990
           05  WS-Y5                    PIC S9(3)V9(6) VALUE 0 COMP-3.  00001000
           05  WS-Y6                    PIC S9(3)V9(6) VALUE 0 COMP-3.  00001010
       01  WS-Y-POWERS-R REDEFINES WS-Y-POWERS.                         00001020
           05  WS-Y-POWER-TABLE         OCCURS 5 TIMES                  00001030
                                        PIC S9(3)V9(6) COMP-3.          00001040
                                                                        00001050
       77  WS-EXP-NEG-Y                 PIC S9(3)V9(6) VALUE 0 COMP-3.  00001060
       77  WS-POWER                     PIC S9(3)V9(6) VALUE 0 COMP-3.  00001070
       77  WS-EXPERT-RAW                PIC S9(3)V9(6) VALUE 0 COMP-3.  00001080
       77  WS-SQUARE-SUB                PIC S9(2)      VALUE 0 COMP.    00001090
                                                                        00001100
      ***************************************************************** 00001110
      *    BLEND AND TIER WORK AREAS                                  * 00001120
      ***************************************************************** 00001130
                                                                        00001140
       77  WS-STAT-ACTUAL               PIC S9(3)V9(1) VALUE 0 COMP-3.  00001150
       77  WS-FINAL-RAW                 PIC S9(3)V9(1) VALUE 0 COMP-3.  00001160
                                                                        00001170
      ***************************************************************** 00001180
      *    ALTERNATE VIEWS OF THE SQUARING POWERS OF 2 USED IN THE    * 00001190
      *    RANGE-REDUCTION LOOP AND OF THE REDUCTION FACTOR ITSELF,   * 00001200
      *    KEPT AS REDEFINITIONS SO THE VALUES ARE SELF-DOCUMENTING   * 00001210
      *    AND EASILY CHANGED IF THE REDUCTION FACTOR IS EVER TUNED.  * 00001220
      ***************************************************************** 00001230
                                                                        00001240
       01  WS-REDUCTION-CONSTANTS.                                      00001250
           05  WS-REDUCTION-FACTOR      PIC 9(3)       VALUE 256.       00001260
           05  WS-SQUARE-PASSES         PIC 9(1)       VALUE 8.         00001270
       01  WS-REDUCTION-CONSTANTS-R REDEFINES                           00001280
                                        WS-REDUCTION-CONSTANTS.         00001290
           05  WS-REDUCTION-DIGITS      PIC 9(4).                       00001300
                                                                        00001310
       01  WS-ALPHA-WEIGHTS.                                            00001320
           05  WS-EXPERT-ALPHA          PIC 9V9(2)     VALUE 0.70.      00001330
           05  WS-STAT-ALPHA            PIC 9V9(2)     VALUE 0.30.      00001340
       01  WS-ALPHA-WEIGHTS-R REDEFINES WS-ALPHA-WEIGHTS.               00001350
           05  WS-ALPHA-TABLE           OCCURS 2 TIMES PIC 9V9(2).      00001360
                                                                        00001370
      ***************************************************************** 00001380
      *    L I N K A G E     S E C T I O N                            * 00001390
      ***************************************************************** 00001400
                                                                        00001410
       LINKAGE SECTION.                                                 00001420
                                                                        00001430
       01  LS-SAES01-PARMS              PIC X(16).                      00001440
                                                                        00001450
      ***************************************************************** 00001460
      *    P R O C E D U R E    D I V I S I O N                       * 00001470
      ***************************************************************** 00001480
                                                                        00001490
       PROCEDURE DIVISION USING LS-SAES01-PARMS.                        00001500
                                                                        00001510
       P00000-MAINLINE.                                                 00001520
                                                                        00001530
           MOVE LS-SAES01-PARMS        TO SAES01-PARMS.                 00001540
                                                                        00001550
           PERFORM P00100-DIMINISHING-SUM THRU P00100-EXIT.             00001560
           PERFORM P00200-APPLY-OVERRIDE-AND-BLEND                      00001570
               THRU P00200-EXIT.                                        00001580
           PERFORM P00300-MAP-TO-TIER THRU P00300-EXIT.                 00001590
                                                                        00001600
           MOVE SAES01-PARMS            TO LS-SAES01-PARMS.             00001610
                                                                        00001620
           GOBACK.                                                      00001630
                                                                        00001640
       P00000-EXIT.                                                     00001650
           EXIT.                                                        00001660
                                                                        00001670
      ***************************************************************** 00001680
      *                                                                *00001690
      *    PARAGRAPH:  P00100-DIMINISHING-SUM                         * 00001700
      *    FUNCTION :  EXPERT-SCORE = 100 * (1 - E**(-W/100))         * 00001710
      *                                                                *00001720
      *    E**(-X) IS NOT AVAILABLE AS AN INTRINSIC ON THIS COMPILER, * 00001730
      *    SO THE VALUE IS RANGE-REDUCED (Y = X / 256, A SMALL ENOUGH * 00001740
      *    ARGUMENT FOR A SHORT TAYLOR SERIES TO BE ACCURATE) AND THE * 00001750
      *    RESULT IS SQUARED BACK UP 8 TIMES (2**8 = 256).            * 00001760
      *                                                                *00001770
      ***************************************************************** 00001780
                                                                        00001790
       P00100-DIMINISHING-SUM.                                          00001800
                                                                        00001810
           COMPUTE WS-X = SAES01-WEIGHT-TOTAL / 100.                    00001820
           COMPUTE WS-Y = WS-X / WS-REDUCTION-FACTOR.                   00001830
                                                                        00001840
           COMPUTE WS-Y2 = WS-Y  * WS-Y.                                00001850
           COMPUTE WS-Y3 = WS-Y2 * WS-Y.                                00001860
           COMPUTE WS-Y4 = WS-Y3 * WS-Y.                                00001870
           COMPUTE WS-Y5 = WS-Y4 * WS-Y.                                00001880
           COMPUTE WS-Y6 = WS-Y5 * WS-Y.                                00001890
                                                                        00001900
      *--  7-TERM MACLAURIN SERIES FOR E**(-Y)                          00001910
           COMPUTE WS-EXP-NEG-Y = 1 - WS-Y                              00001920
                                 + (WS-Y2 /   2)                        00001930
                                 - (WS-Y3 /   6)                        00001940
                                 + (WS-Y4 /  24)                        00001950
                                 - (WS-Y5 / 120)                        00001960
                                 + (WS-Y6 / 720).                       00001970
                                                                        00001980
           MOVE WS-EXP-NEG-Y            TO WS-POWER.                    00001990
           PERFORM P00150-SQUARE-STEP                                   00002000
               WS-SQUARE-PASSES TIMES.                                  00002010
                                                                        00002020
      *--  WS-POWER NOW APPROXIMATES E**(-X)                            00002030
           COMPUTE WS-EXPERT-RAW = 100 * (1 - WS-POWER).                00002040
           IF WS-EXPERT-RAW > 100                                       00002050
               MOVE 100                 TO WS-EXPERT-RAW                00002060
           END-IF.                                                      00002070
           IF WS-EXPERT-RAW < 0                                         00002080
               MOVE 0                   TO WS-EXPERT-RAW                00002090
           END-IF.                                                      00002100
                                                                        00002110
           COMPUTE SAES01-EXPERT-SCORE ROUNDED = WS-EXPERT-RAW.         00002120
                                                                        00002130
       P00100-EXIT.                                                     00002140
           EXIT.                                                        00002150
                                                                        00002160
       P00150-SQUARE-STEP.                                              00002170
           COMPUTE WS-POWER = WS-POWER * WS-POWER.                      00002180
                                                                        00002190
      ***************************************************************** 00002200
      *                                                                *00002210
      *    PARAGRAPH:  P00200-APPLY-OVERRIDE-AND-BLEND                * 00002220
      *    FUNCTION :  HARD-STOP FORCES FINAL-SCORE TO 100.0.         * 00002230
      *                OTHERWISE, BLEND THE EXPERT SCORE WITH THE    *  00002240
      *                STATISTICAL SCORE (70/30) WHEN ONE ARRIVED     * 00002250
      *                WITH THE EVENT; OTHERWISE THE EXPERT SCORE     * 00002260
      *                STANDS ALONE AS THE FINAL SCORE.                *00002270
      *                                                                *00002280
      ***************************************************************** 00002290
                                                                        00002300
       P00200-APPLY-OVERRIDE-AND-BLEND.                                 00002310
                                                                        00002320
           IF SAES01-HARD-STOP-FLAG = 'Y'                               00002330
               MOVE 100.0                   TO SAES01-FINAL-SCORE       00002340
           ELSE                                                         00002350
               IF SAES01-STAT-SCORE = 9999                              00002360
                   MOVE SAES01-EXPERT-SCORE TO SAES01-FINAL-SCORE       00002370
               ELSE                                                     00002380
                   COMPUTE WS-STAT-ACTUAL = SAES01-STAT-SCORE / 10      00002390
                   COMPUTE WS-FINAL-RAW ROUNDED =                       00002400
                         (WS-ALPHA-TABLE(1) * SAES01-EXPERT-SCORE)      00002410
                       + (WS-ALPHA-TABLE(2) * WS-STAT-ACTUAL)           00002420
                   MOVE WS-FINAL-RAW        TO SAES01-FINAL-SCORE       00002430
               END-IF                                                   00002440
           END-IF.                                                      00002450
                                                                        00002460
       P00200-EXIT.                                                     00002470
           EXIT.                                                        00002480
                                                                        00002490
      ***************************************************************** 00002500
      *                                                                *00002510
      *    PARAGRAPH:  P00300-MAP-TO-TIER                             * 00002520
      *    FUNCTION :  T0 < 25.0, T1 < 50.0, T2 < 80.0, ELSE T3.       *00002530
      *                HARD-STOP ALWAYS LANDS IN T3.                  * 00002540
      *                STRICT "LESS THAN" TESTS PUT A BORDERLINE      * 00002550
      *                SCORE SUCH AS 24.9 OR 49.9 IN THE LOWER TIER.  * 00002560
      *                                                                *00002570
      ***************************************************************** 00002580
                                                                        00002590
       P00300-MAP-TO-TIER.                                              00002600
                                                                        00002610
           IF SAES01-HARD-STOP-FLAG = 'Y'                               00002620
               MOVE 'T3'                    TO SAES01-TIER-CODE         00002630
           ELSE                                                         00002640
               IF SAES01-FINAL-SCORE < 25.0                             00002650
                   MOVE 'T0'                TO SAES01-TIER-CODE         00002660
               ELSE                                                     00002670
                   IF SAES01-FINAL-SCORE < 50.0                         00002680
                       MOVE 'T1'            TO SAES01-TIER-CODE         00002690
                   ELSE                                                 00002700
                       IF SAES01-FINAL-SCORE < 80.0                     00002710
                           MOVE 'T2'        TO SAES01-TIER-CODE         00002720
                       ELSE                                             00002730
                           MOVE 'T3'        TO SAES01-TIER-CODE         00002740
                       END-IF                                           00002750
                   END-IF                                               00002760
               END-IF                                                   00002770
           END-IF.                                                      00002780
                                                                        00002790
       P00300-EXIT.                                                     00002800
           EXIT.                                                        00002810
