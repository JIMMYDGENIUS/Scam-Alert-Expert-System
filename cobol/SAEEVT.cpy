      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      * EVENT RECORD  -- SEQUENTIAL INPUT, ONE PER MESSAGE/TXN OBSERVED*00000030
      ******************************************************************00000040
       01  SAE-EVENT-RECORD.                                            00000050
           05  SAE-EVT-EVENT-ID        PIC X(08).                       00000060
           05  SAE-EVT-CHANNEL         PIC X(05).                       00000070
               88  SAE-EVT-CHAN-SMS              VALUE 'sms  '.         00000080
               88  SAE-EVT-CHAN-EMAIL            VALUE 'email'.         00000090
               88  SAE-EVT-CHAN-CALL             VALUE 'call '.         00000100
               88  SAE-EVT-CHAN-WEB              VALUE 'web  '.         00000110
               88  SAE-EVT-CHAN-TXN              VALUE 'txn  '.         00000120
               88  SAE-EVT-CHAN-UNKNOWN          VALUE 'unkwn'.         00000130
           05  SAE-EVT-TEXT            PIC X(200).                      00000140
           05  SAE-EVT-DISPLAY-DOMAIN  PIC X(40).                       00000150
           05  SAE-EVT-FINAL-DOMAIN    PIC X(40).                       00000160
           05  SAE-EVT-DOMAIN-AGE-DAYS PIC 9(05).                       00000170
               88  SAE-EVT-DOMAIN-AGE-UNKNOWN    VALUE 99999.           00000180
           05  SAE-EVT-CONFIRMED-MULE  PIC X(01).                       00000190
               88  SAE-EVT-MULE-CONFIRMED        VALUE 'Y'.             00000200
           05  SAE-EVT-REPORTS-90D     PIC 9(04).                       00000210
           05  SAE-EVT-BLACKLISTED     PIC X(01).                       00000220
               88  SAE-EVT-ON-BLACKLIST          VALUE 'Y'.             00000230
           05  SAE-EVT-STAT-SCORE      PIC 9(04).                       00000240
               88  SAE-EVT-STAT-SCORE-NA         VALUE 9999.            00000250
           05  SAE-EVT-FILLER          PIC X(12).                       00000260
