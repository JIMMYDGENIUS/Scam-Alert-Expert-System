       ID DIVISION.                                                     00000010
       PROGRAM-ID.    SAES02.                                           00000020
       AUTHOR.        R HATHAWAY.                                       00000030
       INSTALLATION.  COMPUWARE CORPORATION.                            00000040
       DATE-WRITTEN.  03/21/94.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPUWARE CORPORATION CONFIDENTIAL -- AUTHORIZED  00000070
                      INTERNAL USE ONLY.                                00000080
      *                                                                 00000090
      ***************************************************************** 00000100
      *                 SCAM-ALERT EXPERT SYSTEM (SAE)                * 00000110
      *                       COMPUWARE CORPORATION                   * 00000120
      *                                                                *00000130
      * PROGRAM :   SAES02                                            * 00000140
      * TRANS   :   N/A                                               * 00000150
      * MAPSET  :   N/A                                               * 00000160
      *                                                                *00000170
      * FUNCTION:   PROGRAM SAES02 IS THE STATISTICAL FEATURIZER FOR  * 00000180
      *             THE SCAM-ALERT EXPERT SYSTEM.  GIVEN ONE EVENT    * 00000190
      *             RECORD IT PRODUCES THE 8 RAW FEATURES THE UPSTREAM* 00000200
      *             STATISTICAL MODEL USES TO COMPUTE STAT-SCORE.     * 00000210
      *             THE MODEL ITSELF RUNS OFFLINE -- THIS PROGRAM IS  * 00000220
      *             CALLED FROM THE BATCH DRIVER ONLY TO PRODUCE A    * 00000230
      *             DIAGNOSTIC TRACE OF THE FEATURES BEHIND THE       * 00000240
      *             STAT-SCORE THAT ARRIVED ALREADY COMPUTED ON THE   * 00000250
      *             EVENT RECORD.                                     * 00000260
      *                                                                *00000270
      * FILES   :   NONE                                              * 00000280
      *                                                                *00000290
      * TRANSACTIONS GENERATED: N/A                                   * 00000300
      *                                                                *00000310
      * PFKEYS  :   N/A                                               * 00000320
      *                                                                *00000330
      ***************************************************************** 00000340
      *             PROGRAM CHANGE LOG                                 *00000350
      *             -------------------                                *00000360
      *                                                                *00000370
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00000380
      *  --------   --------------------  --------------------------  * 00000390
      *  03/21/94   R HATHAWAY            ORIGINAL CODING.  FEATURE   * 00000400
      *                                   EXTRACT FOR THE STATISTICAL * 00000410
      *                                   SCORING MODEL, REQ #SAE-0004* 00000420
      *                                                                *00000430
      *  11/19/98   T OKONKWO             Y2K REVIEW -- PROGRAM HAS    *00000440
      *                                   NO DATE FIELDS.  NO CHANGE   *00000450
      *                                   REQUIRED.  SIGNED OFF.       *00000460
      *                                                                *00000470
      *  05/02/01   T OKONKWO             ADDED TO THE DETAIL PASS AS  *00000480
      *                                   A DIAGNOSTIC TRACE CALL SO   *00000490
      *                                   THE FEATURES BEHIND A GIVEN  *00000500
      *                                   STAT-SCORE CAN BE REVIEWED   *00000510
      *                                   WITHOUT RERUNNING THE MODEL, *00000520
      *                                   PER REQ #SAE-0052.           *00000530
      *                                                                *00000540
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00000550
      *                                                                *00000560
      ***************************************************************** 00000570
       ENVIRONMENT DIVISION.                                            00000580
       CONFIGURATION SECTION.                                           00000590
       SPECIAL-NAMES.                                                   00000600
           UPSI-0 ON STATUS IS SAE-TRACE-SW-ON                          00000610
                  OFF STATUS IS SAE-TRACE-SW-OFF.                       00000620
       INPUT-OUTPUT SECTION.                                            00000630
       DATA DIVISION.                                                   00000640
       WORKING-STORAGE SECTION.                                         00000650
       77  FILLER               PIC X(12)  VALUE 'SAES02  WS:'.         00000660
                                                                        00000670
      ***************************************************************** 00000680
      *    77 LEVEL SUBSCRIPTS AND SWITCHES                           * 00000690
      ***************************************************************** 00000700
                                                                        00000710
       77  WS-LEN-TEXT                  PIC S9(3) COMP VALUE +0.        00000720
       77  WS-LEN-PATTERN               PIC S9(3) COMP VALUE +0.        00000730
       77  WS-P                         PIC S9(3) COMP VALUE +0.        00000740
       77  WS-MAX-START                 PIC S9(3) COMP VALUE +0.        00000750
                                                                        00000760
       01  WS-SWITCHES.                                                 00000770
           05  WS-SEARCH-FOUND-SW       PIC X     VALUE 'N'.            00000780
               88  B-TEXT-FOUND                   VALUE 'Y'.            00000790
           05  FILLER                   PIC X(03) VALUE SPACES.         00000800
                                                                        00000810
      ***************************************************************** 00000820
      *    UPPER / LOWER CASE-FOLD ALPHABETS                          * 00000830
      ***************************************************************** 00000840
                                                                        00000850
       77  WS-UPPER-ALPHABET    PIC X(26)                               00000860
           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          00000870
       77  WS-LOWER-ALPHABET    PIC X(26)                               00000880
           VALUE 'abcdefghijklmnopqrstuvwxyz'.                          00000890
                                                                        00000900
       01  WS-EVT-TEXT-LC               PIC X(200) VALUE SPACES.        00000910
                                                                        00000920
      ***************************************************************** 00000930
      *    GENERIC SUBSTRING-SEARCH WORK AREA, REDEFINED AS A SINGLE  * 00000940
      *    600-BYTE STRIP FOR THE ONE-SHOT CASE-FOLD OF ALL THREE     * 00000950
      *    FIXED TERM LITERALS USED BELOW                              *00000960
      ***************************************************************** 00000970
                                                                        00000980
       01  WS-FIXED-TERMS.                                              00000990
           05  WS-TERM-1                PIC X(20)  VALUE 'OTP'.         00001000
           05  WS-TERM-2                PIC X(20)  VALUE                00001010
               'ONE-TIME PASSWORD'.                                     00001020
           05  WS-TERM-3                PIC X(20)  VALUE 'SEED PHRASE'. 00001030
           05  WS-TERM-4                PIC X(20)  VALUE 'PRIVATE KEY'. 00001040
           05  WS-TERM-5                PIC X(20)  VALUE                00001050
               'RECOVERY PHRASE'.                                       00001060
           05  WS-TERM-6                PIC X(20)  VALUE 'URGENT'.      00001070
           05  WS-TERM-7                PIC X(20)  VALUE 'IMMEDIATELY'. 00001080
       01  WS-FIXED-TERMS-R REDEFINES WS-FIXED-TERMS.                   00001090
           05  WS-FIXED-TERMS-FLAT      PIC X(140).                     00001100
                                                                        00001110
       01  WS-SEARCH-TEXT                PIC X(200) VALUE SPACES.       00001120
       01  WS-SEARCH-TEXT-R REDEFINES WS-SEARCH-TEXT.                   00001130
           05  WS-SEARCH-TEXT-CHAR      OCCURS 200 TIMES PIC X.         00001140
       01  WS-SEARCH-PATTERN             PIC X(60)  VALUE SPACES.       00001150
                                                                        00001160
      ***************************************************************** 00001170
      *    THE 3 TEXT-DERIVED BOOLEAN FEATURES, REDEFINED AS A TABLE  * 00001180
      *    SO THE TRACE PATH CAN TOTAL THEM IN A PERFORM VARYING LOOP * 00001190
      ***************************************************************** 00001200
                                                                        00001210
       01  WS-FLAG-BLOCK.                                               00001220
           05  WS-FLAG-OTP              PIC 9     VALUE 0.              00001230
           05  WS-FLAG-SEED             PIC 9     VALUE 0.              00001240
           05  WS-FLAG-URGENT           PIC 9     VALUE 0.              00001250
       01  WS-FLAG-BLOCK-R REDEFINES WS-FLAG-BLOCK.                     00001260
           05  WS-FLAG-TABLE            OCCURS 3 TIMES PIC 9.           00001270
                                                                        00001280
       77  WS-FLAG-TOTAL                PIC S9(1) COMP VALUE +0.        00001290
       77  WS-FS                        PIC S9(1) COMP VALUE +0.        00001300
                                                                        00001310
      ***************************************************************** 00001320
      *    L I N K A G E     S E C T I O N                            * 00001330
      ***************************************************************** 00001340
                                                                        00001350
       LINKAGE SECTION.                                                 00001360
                                                                        00001370
       COPY SAEEVT.                                                     00001380
       COPY SAES02CY.                                                   00001390
                                                                        00001400
      ***************************************************************** 00001410
      *    P R O C E D U R E    D I V I S I O N                       * 00001420
      ***************************************************************** 00001430
                                                                        00001440
       PROCEDURE DIVISION USING SAE-EVENT-RECORD SAE-FEATURE-AREA.      00001450
                                                                        00001460
       P00000-MAINLINE.                                                 00001470
                                                                        00001480
           INSPECT WS-FIXED-TERMS-FLAT CONVERTING WS-UPPER-ALPHABET     00001490
                                                 TO WS-LOWER-ALPHABET.  00001500
                                                                        00001510
           MOVE SAE-EVT-TEXT            TO WS-EVT-TEXT-LC.              00001520
           INSPECT WS-EVT-TEXT-LC CONVERTING WS-UPPER-ALPHABET          00001530
                                           TO WS-LOWER-ALPHABET.        00001540
           MOVE WS-EVT-TEXT-LC           TO WS-SEARCH-TEXT.             00001550
                                                                        00001560
           MOVE 200                      TO WS-LEN-TEXT.                00001570
           PERFORM P00050-SHRINK-TEXT-LEN UNTIL WS-LEN-TEXT = 0         00001580
               OR WS-SEARCH-TEXT-CHAR(WS-LEN-TEXT) NOT = SPACE.         00001590
           MOVE WS-LEN-TEXT               TO SAE-FEAT-LEN-TEXT.         00001600
                                                                        00001610
           PERFORM P00200-COMPUTE-HAS-OTP THRU P00200-EXIT.             00001620
           PERFORM P00300-COMPUTE-HAS-SEED THRU P00300-EXIT.            00001630
           PERFORM P00400-COMPUTE-HAS-URGENT THRU P00400-EXIT.          00001640
           PERFORM P00500-COMPUTE-URL-MISMATCH THRU P00500-EXIT.        00001650
                                                                        00001660
           MOVE SAE-EVT-DOMAIN-AGE-DAYS  TO SAE-FEAT-DOMAIN-AGE.        00001670
           MOVE SAE-EVT-REPORTS-90D      TO SAE-FEAT-REPORTS.           00001680
                                                                        00001690
           IF SAE-EVT-ON-BLACKLIST                                      00001700
               MOVE 1                    TO SAE-FEAT-BLACKLISTED        00001710
           ELSE                                                         00001720
               MOVE 0                    TO SAE-FEAT-BLACKLISTED        00001730
           END-IF.                                                      00001740
                                                                        00001750
           MOVE SAE-FEAT-HAS-OTP         TO WS-FLAG-OTP.                00001760
           MOVE SAE-FEAT-HAS-SEED        TO WS-FLAG-SEED.               00001770
           MOVE SAE-FEAT-HAS-URGENT      TO WS-FLAG-URGENT.             00001780
           MOVE 0                        TO WS-FLAG-TOTAL.              00001790
           PERFORM P00600-ADD-ONE-FLAG THRU P00600-EXIT                 00001800
               VARYING WS-FS FROM 1 BY 1 UNTIL WS-FS > 3.               00001810
                                                                        00001820
           IF SAE-TRACE-SW-ON                                           00001830
               DISPLAY 'SAES02 TRACE - TEXT FLAGS SET: ' WS-FLAG-TOTAL. 00001840
                                                                        00001850
           GOBACK.                                                      00001860
                                                                        00001870
       P00000-EXIT.                                                     00001880
           EXIT.                                                        00001890
                                                                        00001900
       P00050-SHRINK-TEXT-LEN.                                          00001910
           SUBTRACT 1 FROM WS-LEN-TEXT.                                 00001920
                                                                        00001930
       P00600-ADD-ONE-FLAG.                                             00001940
           ADD WS-FLAG-TABLE(WS-FS)      TO WS-FLAG-TOTAL.              00001950
                                                                        00001960
       P00600-EXIT.                                                     00001970
           EXIT.                                                        00001980
                                                                        00001990
      ***************************************************************** 00002000
      *    P00200  HAS-OTP = 1 IF "OTP" OR "ONE-TIME PASSWORD" PRESENT* 00002010
      ***************************************************************** 00002020
                                                                        00002030
       P00200-COMPUTE-HAS-OTP.                                          00002040
                                                                        00002050
           MOVE WS-TERM-1                TO WS-SEARCH-PATTERN.          00002060
           PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT.                00002070
           IF B-TEXT-FOUND                                              00002080
               MOVE 1                    TO SAE-FEAT-HAS-OTP            00002090
           ELSE                                                         00002100
               MOVE WS-TERM-2            TO WS-SEARCH-PATTERN           00002110
               PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT             00002120
               IF B-TEXT-FOUND                                          00002130
                   MOVE 1                TO SAE-FEAT-HAS-OTP            00002140
               ELSE                                                     00002150
                   MOVE 0                TO SAE-FEAT-HAS-OTP            00002160
               END-IF                                                   00002170
           END-IF.                                                      00002180
                                                                        00002190
       P00200-EXIT.                                                     00002200
           EXIT.                                                        00002210
                                                                        00002220
      ***************************************************************** 00002230
      *    P00300  HAS-SEED = 1 IF "SEED PHRASE", "PRIVATE KEY", OR   * 00002240
      *            "RECOVERY PHRASE" PRESENT                          * 00002250
      ***************************************************************** 00002260
                                                                        00002270
       P00300-COMPUTE-HAS-SEED.                                         00002280
                                                                        00002290
           MOVE 0                        TO SAE-FEAT-HAS-SEED.          00002300
                                                                        00002310
           MOVE WS-TERM-3                TO WS-SEARCH-PATTERN.          00002320
           PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT.                00002330
           IF B-TEXT-FOUND                                              00002340
               MOVE 1                    TO SAE-FEAT-HAS-SEED           00002350
           END-IF.                                                      00002360
                                                                        00002370
           IF SAE-FEAT-HAS-SEED = 0                                     00002380
               MOVE WS-TERM-4            TO WS-SEARCH-PATTERN           00002390
               PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT             00002400
               IF B-TEXT-FOUND                                          00002410
                   MOVE 1                TO SAE-FEAT-HAS-SEED           00002420
               END-IF                                                   00002430
           END-IF.                                                      00002440
                                                                        00002450
           IF SAE-FEAT-HAS-SEED = 0                                     00002460
               MOVE WS-TERM-5            TO WS-SEARCH-PATTERN           00002470
               PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT             00002480
               IF B-TEXT-FOUND                                          00002490
                   MOVE 1                TO SAE-FEAT-HAS-SEED           00002500
               END-IF                                                   00002510
           END-IF.                                                      00002520
                                                                        00002530
       P00300-EXIT.                                                     00002540
           EXIT.                                                        00002550
                                                                        00002560
      ***************************************************************** 00002570
      *    P00400  HAS-URGENT = 1 IF "URGENT" OR "IMMEDIATELY" PRESENT* 00002580
      ***************************************************************** 00002590
                                                                        00002600
       P00400-COMPUTE-HAS-URGENT.                                       00002610
                                                                        00002620
           MOVE WS-TERM-6                TO WS-SEARCH-PATTERN.          00002630
           PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT.                00002640
           IF B-TEXT-FOUND                                              00002650
               MOVE 1                    TO SAE-FEAT-HAS-URGENT         00002660
           ELSE                                                         00002670
               MOVE WS-TERM-7            TO WS-SEARCH-PATTERN           00002680
               PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT             00002690
               IF B-TEXT-FOUND                                          00002700
                   MOVE 1                TO SAE-FEAT-HAS-URGENT         00002710
               ELSE                                                     00002720
                   MOVE 0                TO SAE-FEAT-HAS-URGENT         00002730
               END-IF                                                   00002740
           END-IF.                                                      00002750
                                                                        00002760
       P00400-EXIT.                                                     00002770
           EXIT.                                                        00002780
                                                                        00002790
      ***************************************************************** 00002800
      *    P00500  URL-MISMATCH = 1 IF DISPLAY-DOMAIN NOT EQUAL TO    * 00002810
      *            FINAL-DOMAIN (A BLANK DOMAIN COUNTS AS A VALUE)    * 00002820
      ***************************************************************** 00002830
                                                                        00002840
       P00500-COMPUTE-URL-MISMATCH.                                     00002850
                                                                        00002860
           IF SAE-EVT-DISPLAY-DOMAIN NOT = SAE-EVT-FINAL-DOMAIN         00002870
               MOVE 1                    TO SAE-FEAT-URL-MISMATCH       00002880
           ELSE                                                         00002890
               MOVE 0                    TO SAE-FEAT-URL-MISMATCH       00002900
           END-IF.                                                      00002910
                                                                        00002920
       P00500-EXIT.                                                     00002930
           EXIT.                                                        00002940
                                                                        00002950
      ***************************************************************** 00002960
      *                                                                *00002970
      *    PARAGRAPH:  0900-SUBSTRING-SEARCH                          * 00002980
      *    FUNCTION :  IS WS-SEARCH-PATTERN (BLANK-STRIPPED) PRESENT  * 00002990
      *                SOMEWHERE IN WS-SEARCH-TEXT?  SETS             * 00003000
      *                WS-SEARCH-FOUND-SW.                            * 00003010
      *                                                                *00003020
      ***************************************************************** 00003030
                                                                        00003040
       0900-SUBSTRING-SEARCH.                                           00003050
                                                                        00003060
           MOVE 'N'                     TO WS-SEARCH-FOUND-SW.          00003070
           MOVE 60                      TO WS-LEN-PATTERN.              00003080
           PERFORM 0905-SHRINK-PATTERN-LEN UNTIL WS-LEN-PATTERN = 0     00003090
               OR WS-SEARCH-PATTERN(WS-LEN-PATTERN:1) NOT = SPACE.      00003100
                                                                        00003110
           IF WS-LEN-PATTERN > 0 AND WS-LEN-TEXT NOT < WS-LEN-PATTERN   00003120
               COMPUTE WS-MAX-START = WS-LEN-TEXT - WS-LEN-PATTERN + 1  00003130
               PERFORM 0910-CHECK-START-POS                             00003140
                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > WS-MAX-START   00003150
                       OR B-TEXT-FOUND                                  00003160
           END-IF.                                                      00003170
                                                                        00003180
       0900-EXIT.                                                       00003190
           EXIT.                                                        00003200
                                                                        00003210
       0905-SHRINK-PATTERN-LEN.                                         00003220
           SUBTRACT 1 FROM WS-LEN-PATTERN.                              00003230
                                                                        00003240
       0910-CHECK-START-POS.                                            00003250
           IF WS-SEARCH-TEXT(WS-P:WS-LEN-PATTERN) =                     00003260
                   WS-SEARCH-PATTERN(1:WS-LEN-PATTERN)                  00003270
               MOVE 'Y'                 TO WS-SEARCH-FOUND-SW           00003280
           END-IF.                                                      00003290
