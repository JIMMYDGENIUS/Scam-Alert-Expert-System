                                                                        00000010
      ******************************************************************00000020
      *    SAES01 PARAMETER PASS AREA                                 * 00000030
      ******************************************************************00000040
                                                                        00000050
       01  SAES01-PARMS.                                                00000060
           03  SAES01-WEIGHT-TOTAL     PIC 9(5)      VALUE ZEROES       00000070
                                                       COMP-3.          00000080
           03  SAES01-HARD-STOP-FLAG   PIC X(1)      VALUE 'N'.         00000090
           03  SAES01-STAT-SCORE       PIC 9(4)      VALUE 9999.        00000100
           03  SAES01-EXPERT-SCORE     PIC 9(3)V9(1) VALUE ZEROES       00000110
                                                       COMP-3.          00000120
           03  SAES01-FINAL-SCORE      PIC 9(3)V9(1) VALUE ZEROES       00000130
                                                       COMP-3.          00000140
           03  SAES01-TIER-CODE        PIC X(2)      VALUE SPACES.      00000150
