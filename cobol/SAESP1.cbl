       ID DIVISION.                                                     00000010
       PROGRAM-ID.    SAESP1.                                           00000020
       AUTHOR.        R HATHAWAY.                                       00000030
       INSTALLATION.  COMPUWARE CORPORATION.                            00000040
       DATE-WRITTEN.  01/18/94.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPUWARE CORPORATION CONFIDENTIAL -- AUTHORIZED  00000070
                      INTERNAL USE ONLY.                                00000080
      *                                                                 00000090
      ***************************************************************** 00000100
      *                 SCAM-ALERT EXPERT SYSTEM (SAE)                * 00000110
      *                       COMPUWARE CORPORATION                   * 00000120
      *                                                                *00000130
      * PROGRAM :   SAESP1                                            * 00000140
      * TRANS   :   N/A                                               * 00000150
      * MAPSET  :   N/A                                               * 00000160
      *                                                                *00000170
      * FUNCTION:   PROGRAM SAESP1 IS THE RULE ENGINE FOR THE SCAM-   * 00000180
      *             ALERT EXPERT SYSTEM.  GIVEN ONE EVENT RECORD AND  * 00000190
      *             THE IN-MEMORY RULE TABLE LOADED BY THE BATCH      * 00000200
      *             DRIVER, IT EVALUATES EVERY RULE IN TABLE ORDER,   * 00000210
      *             DISPATCHING ON THE RULE'S CONDITION TYPE, AND     * 00000220
      *             RETURNS THE SET OF RULES THAT FIRED, THEIR        * 00000230
      *             COMBINED WEIGHT, AND WHETHER ANY FIRING RULE WAS  * 00000240
      *             A HARD-STOP RULE.                                 * 00000250
      *                                                                *00000260
      * FILES   :   NONE                                              * 00000270
      *                                                                *00000280
      * TRANSACTIONS GENERATED: N/A                                   * 00000290
      *                                                                *00000300
      * PFKEYS  :   N/A                                               * 00000310
      *                                                                *00000320
      ***************************************************************** 00000330
      *             PROGRAM CHANGE LOG                                 *00000340
      *             -------------------                                *00000350
      *                                                                *00000360
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00000370
      *  --------   --------------------  --------------------------  * 00000380
      *  01/18/94   R HATHAWAY            ORIGINAL CODING.  RULE      * 00000390
      *                                   ENGINE FOR THE SCAM-ALERT   * 00000400
      *                                   EXPERT SYSTEM, REQ #SAE-0002* 00000410
      *                                                                *00000420
      *  05/30/95   R HATHAWAY            SUBSTRING SEARCH DID NOT    * 00000430
      *                                   FOLD THE RULE'S TERM LIST TO* 00000440
      *                                   LOWER CASE -- TEXT-CONTAINS- *00000450
      *                                   ANY RULES WERE MISSING      * 00000460
      *                                   MIXED-CASE SCAM TEXT.  ABEND* 00000470
      *                                   REVIEW #SAE-0019.            *00000480
      *                                                                *00000490
      *  11/19/98   T OKONKWO             Y2K REVIEW -- PROGRAM HAS    *00000500
      *                                   NO DATE FIELDS.  NO CHANGE   *00000510
      *                                   REQUIRED.  SIGNED OFF.       *00000520
      *                                                                *00000530
      *  02/14/00   T OKONKWO             ADDED LOOKALIKE-DOMAIN       *00000540
      *                                   CONDITION (CALLS SAESP2),    *00000550
      *                                   PER REQ #SAE-0041.           *00000560
      *                                                                *00000570
      *  09/09/02   M DESROCHERS          HIT LIST NOW CAPS AT 5 RULE  *00000580
      *                                   IDS BUT THE HIT COUNT KEEPS  *00000590
      *                                   COUNTING EVERY RULE THAT     *00000600
      *                                   FIRES, PER REQ #SAE-0065.    *00000610
      *                                                                *00000620
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00000630
      *                                                                *00000640
      ***************************************************************** 00000650
       ENVIRONMENT DIVISION.                                            00000660
       CONFIGURATION SECTION.                                           00000670
       SPECIAL-NAMES.                                                   00000680
           UPSI-0 ON STATUS IS SAE-TRACE-SW-ON                          00000690
                  OFF STATUS IS SAE-TRACE-SW-OFF.                       00000700
       INPUT-OUTPUT SECTION.                                            00000710
       DATA DIVISION.                                                   00000720
       WORKING-STORAGE SECTION.                                         00000730
       77  FILLER               PIC X(12)  VALUE 'SAESP1  WS:'.         00000740
                                                                        00000750
      ***************************************************************** 00000760
      *    77 LEVEL SUBSCRIPTS, COUNTERS AND SWITCHES                 * 00000770
      ***************************************************************** 00000780
                                                                        00000790
       77  WS-R                         PIC S9(3) COMP VALUE +0.        00000800
       77  WS-T                         PIC S9(3) COMP VALUE +0.        00000810
       77  WS-P                         PIC S9(3) COMP VALUE +0.        00000820
       77  WS-D                         PIC S9(3) COMP VALUE +0.        00000830
       77  WS-SCAN-POS                  PIC S9(3) COMP VALUE +0.        00000840
       77  WS-TERM-COUNT                PIC S9(3) COMP VALUE +0.        00000850
       77  WS-LEN-TEXT                  PIC S9(3) COMP VALUE +0.        00000860
       77  WS-LEN-PATTERN               PIC S9(3) COMP VALUE +0.        00000870
       77  WS-MAX-START                 PIC S9(3) COMP VALUE +0.        00000880
       77  WS-PARSED-INT                PIC S9(5) COMP VALUE +0.        00000890
       77  WS-PARSED-FRAC               PIC S9(2) COMP VALUE +0.        00000900
       77  WS-FRAC-DIGITS-CNT           PIC S9(1) COMP VALUE +0.        00000910
       77  WS-DIGIT-VALUE               PIC S9(1) COMP VALUE +0.        00000920
                                                                        00000930
       01  WS-SWITCHES.                                                 00000940
           05  WS-FIRED-SW              PIC X     VALUE 'N'.            00000950
               88  B-RULE-FIRED                   VALUE 'Y'.            00000960
           05  WS-SEARCH-FOUND-SW       PIC X     VALUE 'N'.            00000970
               88  B-TEXT-FOUND                   VALUE 'Y'.            00000980
           05  WS-DECIMAL-SEEN-SW       PIC X     VALUE 'N'.            00000990
               88  B-DECIMAL-SEEN                 VALUE 'Y'.            00001000
           05  FILLER                   PIC X(02) VALUE SPACES.         00001010
                                                                        00001020
      ***************************************************************** 00001030
      *    UPPER / LOWER CASE-FOLD ALPHABETS                          * 00001040
      ***************************************************************** 00001050
                                                                        00001060
       77  WS-UPPER-ALPHABET    PIC X(26)                               00001070
           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          00001080
       77  WS-LOWER-ALPHABET    PIC X(26)                               00001090
           VALUE 'abcdefghijklmnopqrstuvwxyz'.                          00001100
                                                                        00001110
      ***************************************************************** 00001120
      *    EVENT TEXT, LOWERCASED ONCE AT ENTRY                       * 00001130
      ***************************************************************** 00001140
                                                                        00001150
       01  WS-EVT-TEXT-LC               PIC X(200) VALUE SPACES.        00001160
                                                                        00001170
      ***************************************************************** 00001180
      *    TERM LIST WORK AREA FOR TEXT-CONTAINS-ANY, REDEFINED AS A  * 00001190
      *    SINGLE FLAT FIELD SO THE WHOLE TERM LIST CAN BE CASE-      * 00001200
      *    FOLDED IN ONE INSPECT STATEMENT                            * 00001210
      ***************************************************************** 00001220
                                                                        00001230
       01  WS-TERM-TABLE-AREA.                                          00001240
           05  WS-TERM-ENTRY            OCCURS 10 TIMES PIC X(60).      00001250
       01  WS-TERM-TABLE-FLAT REDEFINES WS-TERM-TABLE-AREA              00001260
                                        PIC X(600).                     00001270
                                                                        00001280
      ***************************************************************** 00001290
      *    GENERIC SUBSTRING-SEARCH WORK AREA                         * 00001300
      ***************************************************************** 00001310
                                                                        00001320
       01  WS-SEARCH-TEXT                PIC X(200) VALUE SPACES.       00001330
       01  WS-SEARCH-PATTERN             PIC X(60)  VALUE SPACES.       00001340
                                                                        00001350
      ***************************************************************** 00001360
      *    NUMERIC-PARAMETER PARSE WORK AREA, REDEFINED AS A          * 00001370
      *    CHARACTER TABLE SO EACH POSITION CAN BE INDEXED DIRECTLY   * 00001380
      ***************************************************************** 00001390
                                                                        00001400
       01  WS-PARSE-SOURCE               PIC X(60)  VALUE SPACES.       00001410
       01  WS-PARSE-SOURCE-R REDEFINES WS-PARSE-SOURCE.                 00001420
           05  WS-PARSE-CHAR             OCCURS 60 TIMES PIC X.         00001430
                                                                        00001440
      ***************************************************************** 00001450
      *    DIGIT-CHARACTER LOOKUP TABLE (NO NUMVAL INTRINSIC ON THIS  * 00001460
      *    COMPILER -- A CHARACTER IS CONVERTED TO ITS NUMERIC VALUE  * 00001470
      *    BY FINDING ITS POSITION IN THIS TABLE)                     * 00001480
      ***************************************************************** 00001490
                                                                        00001500
       01  WS-DIGIT-CHARS.                                              00001510
           05  FILLER                   PIC X      VALUE '0'.           00001520
           05  FILLER                   PIC X      VALUE '1'.           00001530
           05  FILLER                   PIC X      VALUE '2'.           00001540
           05  FILLER                   PIC X      VALUE '3'.           00001550
           05  FILLER                   PIC X      VALUE '4'.           00001560
           05  FILLER                   PIC X      VALUE '5'.           00001570
           05  FILLER                   PIC X      VALUE '6'.           00001580
           05  FILLER                   PIC X      VALUE '7'.           00001590
           05  FILLER                   PIC X      VALUE '8'.           00001600
           05  FILLER                   PIC X      VALUE '9'.           00001610
       01  WS-DIGIT-CHARS-R REDEFINES WS-DIGIT-CHARS.                   00001620
           05  WS-DIGIT-CHAR-TABLE      OCCURS 10 TIMES PIC X.          00001630
                                                                        00001640
      ***************************************************************** 00001650
      *    LOOKALIKE-DOMAIN WORK AREAS                                * 00001660
      ***************************************************************** 00001670
                                                                        00001680
       77  WS-THRESHOLD                 PIC 9V99   VALUE 0 COMP-3.      00001690
       77  WS-SIMILARITY                PIC 9V99   VALUE 0 COMP-3.      00001700
                                                                        00001710
      ***************************************************************** 00001720
      *    L I N K A G E     S E C T I O N                            * 00001730
      ***************************************************************** 00001740
                                                                        00001750
       LINKAGE SECTION.                                                 00001760
                                                                        00001770
       COPY SAEEVT.                                                     00001780
                                                                        00001790
       01  LS-SAE-RULE-TABLE.                                           00001800
           05  LS-RULE-COUNT            PIC S9(3) COMP.                 00001810
           05  LS-RULE-ENTRY            OCCURS 50 TIMES.                00001820
               10  LS-RUL-RULE-ID       PIC X(16).                      00001830
               10  LS-RUL-COND-TYPE     PIC X(24).                      00001840
                   88  LS-RUL-TEXT-CONTAINS-ANY     VALUE               00001850
                       'TEXT-CONTAINS-ANY      '.                       00001860
                   88  LS-RUL-TEXT-PATTERN          VALUE               00001870
                       'TEXT-PATTERN            '.                      00001880
                   88  LS-RUL-URL-DISP-NEQ-FINAL    VALUE               00001890
                       'URL-DISPLAY-NEQ-FINAL   '.                      00001900
                   88  LS-RUL-URL-LOOKALIKE-GTE     VALUE               00001910
                       'URL-LOOKALIKE-GTE       '.                      00001920
                   88  LS-RUL-SENDER-AGE-LT-DAYS    VALUE               00001930
                       'SENDER-AGE-LT-DAYS      '.                      00001940
                   88  LS-RUL-REPORTS-90D-GTE       VALUE               00001950
                       'REPORTS-90D-GTE         '.                      00001960
                   88  LS-RUL-GLOBAL-BLACKLIST      VALUE               00001970
                       'GLOBAL-BLACKLIST        '.                      00001980
                   88  LS-RUL-CONFIRMED-MULE        VALUE               00001990
                       'CONFIRMED-MULE          '.                      00002000
               10  LS-RUL-COND-PARAM    PIC X(60).                      00002010
               10  LS-RUL-WEIGHT        PIC 9(03).                      00002020
               10  LS-RUL-HARD-STOP     PIC X(01).                      00002030
               10  LS-RUL-FILLER        PIC X(16).                      00002040
                                                                        00002050
       COPY SAEHIT.                                                     00002060
                                                                        00002070
      ***************************************************************** 00002080
      *    P R O C E D U R E    D I V I S I O N                       * 00002090
      ***************************************************************** 00002100
                                                                        00002110
       PROCEDURE DIVISION USING SAE-EVENT-RECORD                        00002120
                                 LS-SAE-RULE-TABLE                      00002130
                                 SAE-HIT-AREA.                          00002140
                                                                        00002150
       P00000-MAINLINE.                                                 00002160
                                                                        00002170
           MOVE 0                       TO SAE-HIT-COUNT.               00002180
           MOVE 0                       TO SAE-HIT-WEIGHT-TOTAL.        00002190
           MOVE 'N'                     TO SAE-HIT-HARD-STOP-SW.        00002200
           MOVE SPACES                  TO SAE-HIT-RULE-ID(1)           00002210
                                            SAE-HIT-RULE-ID(2)          00002220
                                            SAE-HIT-RULE-ID(3)          00002230
                                            SAE-HIT-RULE-ID(4)          00002240
                                            SAE-HIT-RULE-ID(5).         00002250
                                                                        00002260
           MOVE SAE-EVT-TEXT            TO WS-EVT-TEXT-LC.              00002270
           INSPECT WS-EVT-TEXT-LC CONVERTING WS-UPPER-ALPHABET          00002280
                                           TO WS-LOWER-ALPHABET.        00002290
                                                                        00002300
           MOVE 200                     TO WS-LEN-TEXT.                 00002310
           PERFORM P00050-SHRINK-TEXT-LEN UNTIL WS-LEN-TEXT = 0         00002320
               OR WS-EVT-TEXT-LC(WS-LEN-TEXT:1) NOT = SPACE.            00002330
                                                                        00002340
           PERFORM P00100-EVALUATE-ONE-RULE                             00002350
               VARYING WS-R FROM 1 BY 1 UNTIL WS-R > LS-RULE-COUNT.     00002360
                                                                        00002370
           GOBACK.                                                      00002380
                                                                        00002390
       P00000-EXIT.                                                     00002400
           EXIT.                                                        00002410
                                                                        00002420
       P00050-SHRINK-TEXT-LEN.                                          00002430
           SUBTRACT 1 FROM WS-LEN-TEXT.                                 00002440
                                                                        00002450
      ***************************************************************** 00002460
      *                                                                *00002470
      *    PARAGRAPH:  P00100-EVALUATE-ONE-RULE                       * 00002480
      *    FUNCTION :  DISPATCH RULE WS-R ON ITS CONDITION TYPE; IF IT* 00002490
      *                FIRES, ACCUMULATE ITS WEIGHT, REMEMBER ITS ID  * 00002500
      *                (FIRST 5 ONLY) AND NOTE HARD-STOP.             * 00002510
      *                                                                *00002520
      ***************************************************************** 00002530
                                                                        00002540
       P00100-EVALUATE-ONE-RULE.                                        00002550
                                                                        00002560
           MOVE 'N'                     TO WS-FIRED-SW.                 00002570
           PERFORM 0200-APPLY-RULE THRU 0200-EXIT.                      00002580
                                                                        00002590
           IF B-RULE-FIRED                                              00002600
               ADD LS-RUL-WEIGHT(WS-R)  TO SAE-HIT-WEIGHT-TOTAL         00002610
               ADD 1                    TO SAE-HIT-COUNT                00002620
               IF SAE-HIT-COUNT <= 5                                    00002630
                   MOVE LS-RUL-RULE-ID(WS-R)                            00002640
                              TO SAE-HIT-RULE-ID(SAE-HIT-COUNT)         00002650
               END-IF                                                   00002660
               IF LS-RUL-HARD-STOP(WS-R) = 'Y'                          00002670
                   MOVE 'Y'             TO SAE-HIT-HARD-STOP-SW         00002680
               END-IF                                                   00002690
           END-IF.                                                      00002700
                                                                        00002710
       0200-APPLY-RULE.                                                 00002720
                                                                        00002730
           IF LS-RUL-TEXT-CONTAINS-ANY(WS-R)                            00002740
               PERFORM 0210-CHECK-TEXT-CONTAINS-ANY THRU 0210-EXIT      00002750
               GO TO 0200-EXIT.                                         00002760
                                                                        00002770
           IF LS-RUL-TEXT-PATTERN(WS-R)                                 00002780
               PERFORM 0230-CHECK-TEXT-PATTERN THRU 0230-EXIT           00002790
               GO TO 0200-EXIT.                                         00002800
                                                                        00002810
           IF LS-RUL-URL-DISP-NEQ-FINAL(WS-R)                           00002820
               PERFORM 0240-CHECK-URL-MISMATCH THRU 0240-EXIT           00002830
               GO TO 0200-EXIT.                                         00002840
                                                                        00002850
           IF LS-RUL-URL-LOOKALIKE-GTE(WS-R)                            00002860
               PERFORM 0250-CHECK-LOOKALIKE THRU 0250-EXIT              00002870
               GO TO 0200-EXIT.                                         00002880
                                                                        00002890
           IF LS-RUL-SENDER-AGE-LT-DAYS(WS-R)                           00002900
               PERFORM 0260-CHECK-SENDER-AGE THRU 0260-EXIT             00002910
               GO TO 0200-EXIT.                                         00002920
                                                                        00002930
           IF LS-RUL-REPORTS-90D-GTE(WS-R)                              00002940
               PERFORM 0270-CHECK-REPORTS THRU 0270-EXIT                00002950
               GO TO 0200-EXIT.                                         00002960
                                                                        00002970
           IF LS-RUL-GLOBAL-BLACKLIST(WS-R)                             00002980
               PERFORM 0280-CHECK-BLACKLIST THRU 0280-EXIT              00002990
               GO TO 0200-EXIT.                                         00003000
                                                                        00003010
           IF LS-RUL-CONFIRMED-MULE(WS-R)                               00003020
               PERFORM 0290-CHECK-MULE THRU 0290-EXIT.                  00003030
                                                                        00003040
       0200-EXIT.                                                       00003050
           EXIT.                                                        00003060
                                                                        00003070
      ***************************************************************** 00003080
      *    0210  TEXT-CONTAINS-ANY -- ANY '|'-SEPARATED TERM A         *00003090
      *          SUBSTRING OF THE EVENT TEXT                          * 00003100
      ***************************************************************** 00003110
                                                                        00003120
       0210-CHECK-TEXT-CONTAINS-ANY.                                    00003130
                                                                        00003140
           MOVE SPACES                  TO WS-TERM-TABLE-AREA.          00003150
           MOVE 0                       TO WS-TERM-COUNT.               00003160
           UNSTRING LS-RUL-COND-PARAM(WS-R) DELIMITED BY '|'            00003170
               INTO WS-TERM-ENTRY(1)  WS-TERM-ENTRY(2)                  00003180
                    WS-TERM-ENTRY(3)  WS-TERM-ENTRY(4)                  00003190
                    WS-TERM-ENTRY(5)  WS-TERM-ENTRY(6)                  00003200
                    WS-TERM-ENTRY(7)  WS-TERM-ENTRY(8)                  00003210
                    WS-TERM-ENTRY(9)  WS-TERM-ENTRY(10)                 00003220
               TALLYING IN WS-TERM-COUNT.                               00003230
           INSPECT WS-TERM-TABLE-FLAT CONVERTING WS-UPPER-ALPHABET      00003240
                                               TO WS-LOWER-ALPHABET.    00003250
                                                                        00003260
           MOVE WS-EVT-TEXT-LC          TO WS-SEARCH-TEXT.              00003270
           PERFORM 0220-CHECK-ONE-TERM                                  00003280
               VARYING WS-T FROM 1 BY 1 UNTIL WS-T > WS-TERM-COUNT      00003290
                   OR B-TEXT-FOUND.                                     00003300
           MOVE WS-SEARCH-FOUND-SW      TO WS-FIRED-SW.                 00003310
                                                                        00003320
       0210-EXIT.                                                       00003330
           EXIT.                                                        00003340
                                                                        00003350
       0220-CHECK-ONE-TERM.                                             00003360
           IF WS-TERM-ENTRY(WS-T) NOT = SPACES                          00003370
               MOVE WS-TERM-ENTRY(WS-T) TO WS-SEARCH-PATTERN            00003380
               PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT             00003390
           END-IF.                                                      00003400
                                                                        00003410
      ***************************************************************** 00003420
      *    0230  TEXT-PATTERN -- LITERAL SUBSTRING MATCH (SHIPPED     * 00003430
      *          RULES USE NO REGEX METACHARACTERS)                  *  00003440
      ***************************************************************** 00003450
                                                                        00003460
       0230-CHECK-TEXT-PATTERN.                                         00003470
                                                                        00003480
           MOVE LS-RUL-COND-PARAM(WS-R) TO WS-SEARCH-PATTERN.           00003490
           INSPECT WS-SEARCH-PATTERN CONVERTING WS-UPPER-ALPHABET       00003500
                                              TO WS-LOWER-ALPHABET.     00003510
           MOVE WS-EVT-TEXT-LC          TO WS-SEARCH-TEXT.              00003520
           PERFORM 0900-SUBSTRING-SEARCH THRU 0900-EXIT.                00003530
           MOVE WS-SEARCH-FOUND-SW      TO WS-FIRED-SW.                 00003540
                                                                        00003550
       0230-EXIT.                                                       00003560
           EXIT.                                                        00003570
                                                                        00003580
      ***************************************************************** 00003590
      *    0240  URL-DISPLAY-NEQ-FINAL -- BOTH DOMAINS PRESENT AND    * 00003600
      *          DISPLAY DOMAIN DOES NOT MATCH THE RESOLVED DOMAIN    * 00003610
      ***************************************************************** 00003620
                                                                        00003630
       0240-CHECK-URL-MISMATCH.                                         00003640
                                                                        00003650
           IF SAE-EVT-DISPLAY-DOMAIN NOT = SPACES                       00003660
               AND SAE-EVT-FINAL-DOMAIN NOT = SPACES                    00003670
               AND SAE-EVT-DISPLAY-DOMAIN NOT = SAE-EVT-FINAL-DOMAIN    00003680
               MOVE 'Y'                 TO WS-FIRED-SW                  00003690
           ELSE                                                         00003700
               MOVE 'N'                 TO WS-FIRED-SW                  00003710
           END-IF.                                                      00003720
                                                                        00003730
       0240-EXIT.                                                       00003740
           EXIT.                                                        00003750
                                                                        00003760
      ***************************************************************** 00003770
      *    0250  URL-LOOKALIKE-GTE -- JARO-WINKLER SIMILARITY OF THE  * 00003780
      *          TWO DOMAINS AT LEAST THE COND-PARAM THRESHOLD        * 00003790
      ***************************************************************** 00003800
                                                                        00003810
       0250-CHECK-LOOKALIKE.                                            00003820
                                                                        00003830
           MOVE 'N'                     TO WS-FIRED-SW.                 00003840
           MOVE ZEROS                   TO WS-SIMILARITY.               00003850
           IF SAE-EVT-DISPLAY-DOMAIN NOT = SPACES                       00003860
               AND SAE-EVT-FINAL-DOMAIN NOT = SPACES                    00003870
               MOVE LS-RUL-COND-PARAM(WS-R) TO WS-PARSE-SOURCE          00003880
               PERFORM 0950-PARSE-NUMERIC-PARAM THRU 0950-EXIT          00003890
               COMPUTE WS-THRESHOLD = WS-PARSED-INT                     00003900
                                     + (WS-PARSED-FRAC / 100)           00003910
               CALL 'SAESP2' USING SAE-EVT-DISPLAY-DOMAIN               00003920
                                    SAE-EVT-FINAL-DOMAIN                00003930
                                    WS-SIMILARITY                       00003940
               IF WS-SIMILARITY NOT < WS-THRESHOLD                      00003950
                   MOVE 'Y'             TO WS-FIRED-SW                  00003960
               END-IF                                                   00003970
           END-IF.                                                      00003980
                                                                        00003990
       0250-EXIT.                                                       00004000
           EXIT.                                                        00004010
                                                                        00004020
      ***************************************************************** 00004030
      *    0260  SENDER-AGE-LT-DAYS -- DOMAIN AGE KNOWN AND LESS THAN * 00004040
      *          THE COND-PARAM THRESHOLD                             * 00004050
      ***************************************************************** 00004060
                                                                        00004070
       0260-CHECK-SENDER-AGE.                                           00004080
                                                                        00004090
           MOVE 'N'                     TO WS-FIRED-SW.                 00004100
           IF NOT SAE-EVT-DOMAIN-AGE-UNKNOWN                            00004110
               MOVE LS-RUL-COND-PARAM(WS-R) TO WS-PARSE-SOURCE          00004120
               PERFORM 0950-PARSE-NUMERIC-PARAM THRU 0950-EXIT          00004130
               IF SAE-EVT-DOMAIN-AGE-DAYS < WS-PARSED-INT               00004140
                   MOVE 'Y'             TO WS-FIRED-SW                  00004150
               END-IF                                                   00004160
           END-IF.                                                      00004170
                                                                        00004180
       0260-EXIT.                                                       00004190
           EXIT.                                                        00004200
                                                                        00004210
      ***************************************************************** 00004220
      *    0270  REPORTS-90D-GTE -- PRIOR REPORT COUNT AT LEAST THE   * 00004230
      *          COND-PARAM THRESHOLD                                 * 00004240
      ***************************************************************** 00004250
                                                                        00004260
       0270-CHECK-REPORTS.                                              00004270
                                                                        00004280
           MOVE LS-RUL-COND-PARAM(WS-R) TO WS-PARSE-SOURCE.             00004290
           PERFORM 0950-PARSE-NUMERIC-PARAM THRU 0950-EXIT.             00004300
           IF SAE-EVT-REPORTS-90D NOT < WS-PARSED-INT                   00004310
               MOVE 'Y'                 TO WS-FIRED-SW                  00004320
           ELSE                                                         00004330
               MOVE 'N'                 TO WS-FIRED-SW                  00004340
           END-IF.                                                      00004350
                                                                        00004360
       0270-EXIT.                                                       00004370
           EXIT.                                                        00004380
                                                                        00004390
      ***************************************************************** 00004400
      *    0280  GLOBAL-BLACKLIST -- EVENT SENDER IS ON THE GLOBAL    * 00004410
      *          BLACKLIST                                            * 00004420
      ***************************************************************** 00004430
                                                                        00004440
       0280-CHECK-BLACKLIST.                                            00004450
                                                                        00004460
           IF SAE-EVT-ON-BLACKLIST                                      00004470
               MOVE 'Y'                 TO WS-FIRED-SW                  00004480
           ELSE                                                         00004490
               MOVE 'N'                 TO WS-FIRED-SW                  00004500
           END-IF.                                                      00004510
                                                                        00004520
       0280-EXIT.                                                       00004530
           EXIT.                                                        00004540
                                                                        00004550
      ***************************************************************** 00004560
      *    0290  CONFIRMED-MULE -- EVENT SENDER IS A CONFIRMED MULE   * 00004570
      *          ACCOUNT                                              * 00004580
      ***************************************************************** 00004590
                                                                        00004600
       0290-CHECK-MULE.                                                 00004610
                                                                        00004620
           IF SAE-EVT-MULE-CONFIRMED                                    00004630
               MOVE 'Y'                 TO WS-FIRED-SW                  00004640
           ELSE                                                         00004650
               MOVE 'N'                 TO WS-FIRED-SW                  00004660
           END-IF.                                                      00004670
                                                                        00004680
       0290-EXIT.                                                       00004690
           EXIT.                                                        00004700
                                                                        00004710
      ***************************************************************** 00004720
      *                                                                *00004730
      *    PARAGRAPH:  0900-SUBSTRING-SEARCH                          * 00004740
      *    FUNCTION :  IS WS-SEARCH-PATTERN (BLANK-STRIPPED) PRESENT  * 00004750
      *                SOMEWHERE IN WS-SEARCH-TEXT?  SETS             * 00004760
      *                WS-SEARCH-FOUND-SW.                            * 00004770
      *                                                                *00004780
      ***************************************************************** 00004790
                                                                        00004800
       0900-SUBSTRING-SEARCH.                                           00004810
                                                                        00004820
           MOVE 'N'                     TO WS-SEARCH-FOUND-SW.          00004830
           MOVE 60                      TO WS-LEN-PATTERN.              00004840
           PERFORM 0905-SHRINK-PATTERN-LEN UNTIL WS-LEN-PATTERN = 0     00004850
               OR WS-SEARCH-PATTERN(WS-LEN-PATTERN:1) NOT = SPACE.      00004860
                                                                        00004870
           IF WS-LEN-PATTERN > 0 AND WS-LEN-TEXT NOT < WS-LEN-PATTERN   00004880
               COMPUTE WS-MAX-START = WS-LEN-TEXT - WS-LEN-PATTERN + 1  00004890
               PERFORM 0910-CHECK-START-POS                             00004900
                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > WS-MAX-START   00004910
                       OR B-TEXT-FOUND                                  00004920
           END-IF.                                                      00004930
                                                                        00004940
       0900-EXIT.                                                       00004950
           EXIT.                                                        00004960
                                                                        00004970
       0905-SHRINK-PATTERN-LEN.                                         00004980
           SUBTRACT 1 FROM WS-LEN-PATTERN.                              00004990
                                                                        00005000
       0910-CHECK-START-POS.                                            00005010
           IF WS-SEARCH-TEXT(WS-P:WS-LEN-PATTERN) =                     00005020
                   WS-SEARCH-PATTERN(1:WS-LEN-PATTERN)                  00005030
               MOVE 'Y'                 TO WS-SEARCH-FOUND-SW           00005040
           END-IF.                                                      00005050
                                                                        00005060
      ***************************************************************** 00005070
      *                                                                *00005080
      *    PARAGRAPH:  0950-PARSE-NUMERIC-PARAM                       * 00005090
      *    FUNCTION :  HAND-ROLLED NUMVAL.  WS-PARSE-SOURCE HOLDS A    *00005100
      *                LEFT-JUSTIFIED DECIMAL OR INTEGER TEXT VALUE    *00005110
      *                ('30', '3', '0.85').  RESULT IN WS-PARSED-INT  * 00005120
      *                AND WS-PARSED-FRAC (HUNDREDTHS).                *00005130
      *                                                                *00005140
      ***************************************************************** 00005150
                                                                        00005160
       0950-PARSE-NUMERIC-PARAM.                                        00005170
                                                                        00005180
           MOVE 0                       TO WS-PARSED-INT.               00005190
           MOVE 0                       TO WS-PARSED-FRAC.              00005200
           MOVE 0                       TO WS-FRAC-DIGITS-CNT.          00005210
           MOVE 'N'                     TO WS-DECIMAL-SEEN-SW.          00005220
                                                                        00005230
           PERFORM 0960-PARSE-ONE-CHAR                                  00005240
               VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 60   00005250
                   OR WS-PARSE-CHAR(WS-SCAN-POS) = SPACE.               00005260
                                                                        00005270
       0950-EXIT.                                                       00005280
           EXIT.                                                        00005290
                                                                        00005300
       0960-PARSE-ONE-CHAR.                                             00005310
           IF WS-PARSE-CHAR(WS-SCAN-POS) = '.'                          00005320
               MOVE 'Y'                 TO WS-DECIMAL-SEEN-SW           00005330
           ELSE                                                         00005340
               PERFORM 0970-LOOKUP-DIGIT THRU 0970-EXIT                 00005350
               IF B-DECIMAL-SEEN                                        00005360
                   IF WS-FRAC-DIGITS-CNT < 2                            00005370
                       COMPUTE WS-PARSED-FRAC =                         00005380
                             (WS-PARSED-FRAC * 10) + WS-DIGIT-VALUE     00005390
                       ADD 1             TO WS-FRAC-DIGITS-CNT          00005400
                   END-IF                                               00005410
               ELSE                                                     00005420
                   COMPUTE WS-PARSED-INT =                              00005430
                         (WS-PARSED-INT * 10) + WS-DIGIT-VALUE          00005440
               END-IF                                                   00005450
           END-IF.                                                      00005460
                                                                        00005470
       0970-LOOKUP-DIGIT.                                               00005480
           MOVE 0                       TO WS-DIGIT-VALUE.              00005490
           PERFORM 0980-MATCH-ONE-DIGIT                                 00005500
               VARYING WS-D FROM 1 BY 1 UNTIL WS-D > 10                 00005510
               OR WS-PARSE-CHAR(WS-SCAN-POS) =                          00005520
                  WS-DIGIT-CHAR-TABLE(WS-D).                            00005530
           IF WS-D <= 10                                                00005540
               COMPUTE WS-DIGIT-VALUE = WS-D - 1                        00005550
           END-IF.                                                      00005560
                                                                        00005570
       0970-EXIT.                                                       00005580
           EXIT.                                                        00005590
                                                                        00005600
       0980-MATCH-ONE-DIGIT.                                            00005610
           CONTINUE.                                                    00005620
