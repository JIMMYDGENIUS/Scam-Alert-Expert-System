      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      *                                                                *00000030
      * RULE-ENGINE HIT AREA -- RETURNED BY SAESP1 TO THE CALLER FOR  * 00000040
      * ONE EVENT.  CARRIES THE FIRST 5 RULE IDS THAT FIRED, THE      * 00000050
      * ACCUMULATED WEIGHT TOTAL, AND THE HARD-STOP INDICATOR.        * 00000060
      *                                                                *00000070
      ******************************************************************00000080
                                                                        00000090
       01  SAE-HIT-AREA.                                                00000100
           05  SAE-HIT-COUNT           PIC S9(04)  COMP.                00000110
           05  SAE-HIT-WEIGHT-TOTAL    PIC S9(05)  COMP-3.              00000120
           05  SAE-HIT-HARD-STOP-SW    PIC X(01)   VALUE 'N'.           00000130
               88  SAE-HIT-HARD-STOP               VALUE 'Y'.           00000140
           05  SAE-HIT-RULE-ID-GRP     OCCURS 5 TIMES.                  00000150
               10  SAE-HIT-RULE-ID     PIC X(16).                       00000160
           05  FILLER                  PIC X(04).                       00000170
