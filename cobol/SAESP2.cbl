       ID DIVISION.                                                     00000010
       PROGRAM-ID.    SAESP2.                                           00000020
       AUTHOR.        R HATHAWAY.                                       00000030
       INSTALLATION.  COMPUWARE CORPORATION.                            00000040
       DATE-WRITTEN.  03/14/94.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPUWARE CORPORATION CONFIDENTIAL -- AUTHORIZED  00000070
                      INTERNAL USE ONLY.                                00000080
      *                                                                 00000090
      ***************************************************************** 00000100
      *                 SCAM-ALERT EXPERT SYSTEM (SAE)                * 00000110
      *                       COMPUWARE CORPORATION                   * 00000120
      *                                                                *00000130
      * PROGRAM :   SAESP2                                            * 00000140
      * TRANS   :   N/A                                               * 00000150
      * MAPSET  :   N/A                                               * 00000160
      *                                                                *00000170
      * FUNCTION:   PROGRAM SAESP2 IS PART OF THE SCAM-ALERT EXPERT   * 00000180
      *             SYSTEM.  IT COMPARES THE DISPLAYED DOMAIN AND THE * 00000190
      *             RESOLVED DOMAIN OF AN EVENT AND RETURNS THEIR     * 00000200
      *             JARO-WINKLER STRING SIMILARITY TO THE CALLER, SO  * 00000210
      *             THE RULE ENGINE (SAESP1) CAN DETECT LOOKALIKE     * 00000220
      *             DOMAINS (E.G. PAYPAI.COM VS PAYPAL.COM).          * 00000230
      *                                                                *00000240
      * FILES   :   NONE                                              * 00000250
      *                                                                *00000260
      * TRANSACTIONS GENERATED: N/A                                   * 00000270
      *                                                                *00000280
      * PFKEYS  :   N/A                                               * 00000290
      *                                                                *00000300
      ***************************************************************** 00000310
      *             PROGRAM CHANGE LOG                                * 00000320
      *             -------------------                               * 00000330
      *                                                                *00000340
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00000350
      *  --------   --------------------  --------------------------  * 00000360
      *  03/14/94   R HATHAWAY            ORIGINAL CODING.  LOOKALIKE * 00000370
      *                                   DOMAIN CHECK FOR THE MULE   * 00000380
      *                                   AND PHISHING SCREEN, REQ   *  00000390
      *                                   #SAE-0007.                  * 00000400
      *                                                                *00000410
      *  09/02/95   R HATHAWAY            WINDOW CALCULATION WAS      * 00000420
      *                                   TRUNCATING ODD-LENGTH       * 00000430
      *                                   DOMAINS BY ONE POSITION.    * 00000440
      *                                   FIXED PER ABEND REVIEW      * 00000450
      *                                   #SAE-0031.                  * 00000460
      *                                                                *00000470
      *  11/19/98   T OKONKWO             Y2K REVIEW -- PROGRAM HAS   * 00000480
      *                                   NO DATE FIELDS.  NO CHANGE  * 00000490
      *                                   REQUIRED.  SIGNED OFF.      * 00000500
      *                                                                *00000510
      *  06/07/01   T OKONKWO             ADDED COMMON-PREFIX BONUS   * 00000520
      *                                   (JARO-WINKLER) SO A SHORT   * 00000530
      *                                   SHARED PREFIX RAISES THE    * 00000540
      *                                   SCORE, PER REQ #SAE-0058.   * 00000550
      *                                                                *00000560
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00000570
      *                                                                *00000580
      ***************************************************************** 00000590
       ENVIRONMENT DIVISION.                                            00000600
       CONFIGURATION SECTION.                                           00000610
       SPECIAL-NAMES.                                                   00000620
           UPSI-0 ON STATUS IS SAE-TRACE-SW-ON                          00000630
                  OFF STATUS IS SAE-TRACE-SW-OFF.                       00000640
       INPUT-OUTPUT SECTION.                                            00000650
       DATA DIVISION.                                                   00000660
       WORKING-STORAGE SECTION.                                         00000670
       77  FILLER               PIC X(12)  VALUE 'SAESP2  WS:'.         00000680
                                                                        00000690
      ***************************************************************** 00000700
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00000710
      ***************************************************************** 00000720
                                                                        00000730
       77  WS-LEN-A                    PIC S9(3) COMP VALUE +0.         00000740
       77  WS-LEN-B                    PIC S9(3) COMP VALUE +0.         00000750
       77  WS-WINDOW                   PIC S9(3) COMP VALUE +0.         00000760
       77  WS-MATCH-COUNT              PIC S9(3) COMP VALUE +0.         00000770
       77  WS-TRANS-COUNT              PIC S9(3) COMP VALUE +0.         00000780
       77  WS-PREFIX-LEN               PIC S9(3) COMP VALUE +0.         00000790
       77  WS-I                        PIC S9(3) COMP VALUE +0.         00000800
       77  WS-J                        PIC S9(3) COMP VALUE +0.         00000810
       77  WS-K                        PIC S9(3) COMP VALUE +0.         00000820
       77  WS-LO                       PIC S9(3) COMP VALUE +0.         00000830
       77  WS-HI                       PIC S9(3) COMP VALUE +0.         00000840
                                                                        00000850
      ***************************************************************** 00000860
      *    SWITCHES                                                   * 00000870
      ***************************************************************** 00000880
                                                                        00000890
       01  WS-SWITCHES.                                                 00000900
           05  WS-FOUND-SW             PIC X     VALUE 'N'.             00000910
               88  B-CHAR-FOUND                  VALUE 'Y'.             00000920
           05  WS-PREFIX-BROKE-SW      PIC X     VALUE 'N'.             00000930
               88  PREFIX-BROKE                  VALUE 'Y'.             00000940
           05  FILLER                  PIC X(02) VALUE SPACES.          00000950
                                                                        00000960
      ***************************************************************** 00000970
      *    UPPER / LOWER CASE-FOLD ALPHABETS                          * 00000980
      ***************************************************************** 00000990
                                                                        00001000
       77  WS-UPPER-ALPHABET    PIC X(26)                               00001010
           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          00001020
       77  WS-LOWER-ALPHABET    PIC X(26)                               00001030
           VALUE 'abcdefghijklmnopqrstuvwxyz'.                          00001040
                                                                        00001050
      ***************************************************************** 00001060
      *    DOMAIN WORK AREAS -- REDEFINED AS CHARACTER TABLES SO THE  * 00001070
      *    MATCH/TRANSPOSITION SCAN CAN INDEX A SINGLE CHARACTER      * 00001080
      *    RATHER THAN USE REPEATED REFERENCE MODIFICATION            * 00001090
      ***************************************************************** 00001100
                                                                        00001110
       01  WS-A-TEXT                   PIC X(40) VALUE SPACES.          00001120
       01  WS-A-TEXT-R  REDEFINES WS-A-TEXT.                            00001130
           05  WS-A-CHAR               OCCURS 40 TIMES PIC X.           00001140
                                                                        00001150
       01  WS-B-TEXT                   PIC X(40) VALUE SPACES.          00001160
       01  WS-B-TEXT-R  REDEFINES WS-B-TEXT.                            00001170
           05  WS-B-CHAR               OCCURS 40 TIMES PIC X.           00001180
                                                                        00001190
       01  WS-A-MATCHED-FLAGS.                                          00001200
           05  WS-A-MATCHED            OCCURS 40 TIMES PIC X VALUE 'N'. 00001210
           05  FILLER                  PIC X(02) VALUE SPACES.          00001220
       01  WS-B-MATCHED-FLAGS.                                          00001230
           05  WS-B-MATCHED            OCCURS 40 TIMES PIC X VALUE 'N'. 00001240
           05  FILLER                  PIC X(02) VALUE SPACES.          00001250
                                                                        00001260
       01  WS-A-MATCH-ORDER.                                            00001270
           05  WS-A-MATCH-CHAR         OCCURS 40 TIMES PIC X.           00001280
           05  FILLER                  PIC X(02) VALUE SPACES.          00001290
       01  WS-B-MATCH-ORDER.                                            00001300
           05  WS-B-MATCH-CHAR         OCCURS 40 TIMES PIC X.           00001310
           05  FILLER                  PIC X(02) VALUE SPACES.          00001320
                                                                        00001330
      ***************************************************************** 00001340
      *    JARO / JARO-WINKLER ARITHMETIC WORK AREAS                  * 00001350
      ***************************************************************** 00001360
                                                                        00001370
       01  WS-JARO-TERMS.                                               00001380
           05  WS-TERM1                PIC S9(1)V9(6) VALUE 0 COMP-3.   00001390
           05  WS-TERM2                PIC S9(1)V9(6) VALUE 0 COMP-3.   00001400
           05  WS-TERM3                PIC S9(1)V9(6) VALUE 0 COMP-3.   00001410
       01  WS-JARO-TERMS-R REDEFINES WS-JARO-TERMS.                     00001420
           05  WS-TERM-TABLE           OCCURS 3 TIMES                   00001430
                                       PIC S9(1)V9(6) COMP-3.           00001440
                                                                        00001450
       77  WS-JARO                     PIC S9(1)V9(6) VALUE 0 COMP-3.   00001460
       77  WS-JW                       PIC S9(1)V9(6) VALUE 0 COMP-3.   00001470
       77  WS-TERM-SUM                 PIC S9(2)V9(6) VALUE 0 COMP-3.   00001480
                                                                        00001490
      ***************************************************************** 00001500
      *    L I N K A G E     S E C T I O N                            * 00001510
      ***************************************************************** 00001520
                                                                        00001530
       LINKAGE SECTION.                                                 00001540
                                                                        00001550
       01  LS-DOMAIN-A                 PIC X(40).                       00001560
       01  LS-DOMAIN-B                 PIC X(40).                       00001570
       01  LS-SIMILARITY               PIC 9V99 COMP-3.                 00001580
                                                                        00001590
      ***************************************************************** 00001600
      *    P R O C E D U R E    D I V I S I O N                       * 00001610
      ***************************************************************** 00001620
                                                                        00001630
       PROCEDURE DIVISION USING LS-DOMAIN-A LS-DOMAIN-B LS-SIMILARITY.  00001640
                                                                        00001650
       P00000-MAINLINE.                                                 00001660
                                                                        00001670
           MOVE LS-DOMAIN-A           TO WS-A-TEXT.                     00001680
           MOVE LS-DOMAIN-B           TO WS-B-TEXT.                     00001690
           INSPECT WS-A-TEXT CONVERTING WS-UPPER-ALPHABET               00001700
                                      TO WS-LOWER-ALPHABET.             00001710
           INSPECT WS-B-TEXT CONVERTING WS-UPPER-ALPHABET               00001720
                                      TO WS-LOWER-ALPHABET.             00001730
           MOVE ZEROS                 TO LS-SIMILARITY.                 00001740
                                                                        00001750
           PERFORM 0100-COMPUTE-LENGTHS THRU 0100-EXIT.                 00001760
                                                                        00001770
           IF WS-LEN-A > 0 AND WS-LEN-B > 0                             00001780
               PERFORM 0200-FIND-MATCHES THRU 0200-EXIT                 00001790
               IF WS-MATCH-COUNT > 0                                    00001800
                   PERFORM 0300-COUNT-TRANSPOSITIONS THRU 0300-EXIT     00001810
                   PERFORM 0400-COMPUTE-JARO THRU 0400-EXIT             00001820
                   PERFORM 0500-COMPUTE-PREFIX THRU 0500-EXIT           00001830
                   PERFORM 0600-COMPUTE-JARO-WINKLER THRU 0600-EXIT     00001840
                   MOVE WS-JW          TO LS-SIMILARITY                 00001850
               END-IF                                                   00001860
           END-IF.                                                      00001870
                                                                        00001880
           GOBACK.                                                      00001890
                                                                        00001900
       P00000-EXIT.                                                     00001910
           EXIT.                                                        00001920
                                                                        00001930
      ***************************************************************** 00001940
      *                                                               * 00001950
      *    PARAGRAPH:  0100-COMPUTE-LENGTHS                           * 00001960
      *    FUNCTION :  FIND THE BLANK-STRIPPED LENGTH OF EACH DOMAIN. * 00001970
      *                                                               * 00001980
      ***************************************************************** 00001990
                                                                        00002000
       0100-COMPUTE-LENGTHS.                                            00002010
                                                                        00002020
           MOVE 40                    TO WS-LEN-A.                      00002030
           PERFORM 0110-SHRINK-A UNTIL WS-LEN-A = 0                     00002040
               OR WS-A-CHAR(WS-LEN-A) NOT = SPACE.                      00002050
                                                                        00002060
           MOVE 40                    TO WS-LEN-B.                      00002070
           PERFORM 0120-SHRINK-B UNTIL WS-LEN-B = 0                     00002080
               OR WS-B-CHAR(WS-LEN-B) NOT = SPACE.                      00002090
                                                                        00002100
       0100-EXIT.                                                       00002110
           EXIT.                                                        00002120
                                                                        00002130
       0110-SHRINK-A.                                                   00002140
           SUBTRACT 1 FROM WS-LEN-A.                                    00002150
                                                                        00002160
       0120-SHRINK-B.                                                   00002170
           SUBTRACT 1 FROM WS-LEN-B.                                    00002180
                                                                        00002190
      ***************************************************************** 00002200
      *                                                               * 00002210
      *    PARAGRAPH:  0200-FIND-MATCHES                              * 00002220
      *    FUNCTION :  SCAN EACH CHARACTER OF DOMAIN A FOR AN         * 00002230
      *                UNMATCHED EQUAL CHARACTER IN DOMAIN B WITHIN   * 00002240
      *                THE JARO MATCHING WINDOW.                     *  00002250
      *                                                               * 00002260
      ***************************************************************** 00002270
                                                                        00002280
       0200-FIND-MATCHES.                                               00002290
                                                                        00002300
           IF WS-LEN-A > WS-LEN-B                                       00002310
               MOVE WS-LEN-A           TO WS-WINDOW                     00002320
           ELSE                                                         00002330
               MOVE WS-LEN-B           TO WS-WINDOW                     00002340
           END-IF.                                                      00002350
           DIVIDE WS-WINDOW BY 2 GIVING WS-WINDOW.                      00002360
           SUBTRACT 1 FROM WS-WINDOW.                                   00002370
           IF WS-WINDOW < 0                                             00002380
               MOVE 0                  TO WS-WINDOW                     00002390
           END-IF.                                                      00002400
                                                                        00002410
           MOVE 0                      TO WS-MATCH-COUNT.               00002420
           PERFORM 0210-SCAN-A-CHAR                                     00002430
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-A.          00002440
                                                                        00002450
       0200-EXIT.                                                       00002460
           EXIT.                                                        00002470
                                                                        00002480
       0210-SCAN-A-CHAR.                                                00002490
           MOVE 'N'                    TO WS-FOUND-SW.                  00002500
           COMPUTE WS-LO = WS-I - WS-WINDOW.                            00002510
           IF WS-LO < 1                                                 00002520
               MOVE 1                  TO WS-LO                         00002530
           END-IF.                                                      00002540
           COMPUTE WS-HI = WS-I + WS-WINDOW.                            00002550
           IF WS-HI > WS-LEN-B                                          00002560
               MOVE WS-LEN-B           TO WS-HI                         00002570
           END-IF.                                                      00002580
           PERFORM 0220-SCAN-B-CHAR                                     00002590
               VARYING WS-J FROM WS-LO BY 1 UNTIL WS-J > WS-HI          00002600
                   OR B-CHAR-FOUND.                                     00002610
                                                                        00002620
       0220-SCAN-B-CHAR.                                                00002630
           IF WS-B-MATCHED(WS-J) = 'N'                                  00002640
               IF WS-A-CHAR(WS-I) = WS-B-CHAR(WS-J)                     00002650
                   MOVE 'Y'             TO WS-A-MATCHED(WS-I)           00002660
                   MOVE 'Y'             TO WS-B-MATCHED(WS-J)           00002670
                   MOVE 'Y'             TO WS-FOUND-SW                  00002680
                   ADD 1                TO WS-MATCH-COUNT               00002690
               END-IF                                                   00002700
           END-IF.                                                      00002710
                                                                        00002720
      ***************************************************************** 00002730
      *                                                               * 00002740
      *    PARAGRAPH:  0300-COUNT-TRANSPOSITIONS                      * 00002750
      *    FUNCTION :  LIST THE MATCHED CHARACTERS IN A-ORDER AND IN  * 00002760
      *                B-ORDER AND COUNT WHERE THE TWO ORDERS DISAGREE* 00002770
      *                                                               * 00002780
      ***************************************************************** 00002790
                                                                        00002800
       0300-COUNT-TRANSPOSITIONS.                                       00002810
                                                                        00002820
           MOVE 0                      TO WS-K.                         00002830
           PERFORM 0310-COLLECT-A-MATCH                                 00002840
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-A.          00002850
                                                                        00002860
           MOVE 0                      TO WS-K.                         00002870
           PERFORM 0320-COLLECT-B-MATCH                                 00002880
               VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-B.          00002890
                                                                        00002900
           MOVE 0                      TO WS-TRANS-COUNT.               00002910
           PERFORM 0330-COMPARE-ORDER                                   00002920
               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-MATCH-COUNT.    00002930
                                                                        00002940
           DIVIDE WS-TRANS-COUNT BY 2 GIVING WS-TRANS-COUNT.            00002950
                                                                        00002960
       0300-EXIT.                                                       00002970
           EXIT.                                                        00002980
                                                                        00002990
       0310-COLLECT-A-MATCH.                                            00003000
           IF WS-A-MATCHED(WS-I) = 'Y'                                  00003010
               ADD 1                   TO WS-K                          00003020
               MOVE WS-A-CHAR(WS-I)    TO WS-A-MATCH-CHAR(WS-K)         00003030
           END-IF.                                                      00003040
                                                                        00003050
       0320-COLLECT-B-MATCH.                                            00003060
           IF WS-B-MATCHED(WS-J) = 'Y'                                  00003070
               ADD 1                   TO WS-K                          00003080
               MOVE WS-B-CHAR(WS-J)    TO WS-B-MATCH-CHAR(WS-K)         00003090
           END-IF.                                                      00003100
                                                                        00003110
       0330-COMPARE-ORDER.                                              00003120
           IF WS-A-MATCH-CHAR(WS-K) NOT = WS-B-MATCH-CHAR(WS-K)         00003130
               ADD 1                   TO WS-TRANS-COUNT                00003140
           END-IF.                                                      00003150
                                                                        00003160
      ***************************************************************** 00003170
      *                                                               * 00003180
      *    PARAGRAPH:  0400-COMPUTE-JARO                              * 00003190
      *    FUNCTION :  J = (M/LA + M/LB + (M-T)/M) / 3                * 00003200
      *                                                               * 00003210
      ***************************************************************** 00003220
                                                                        00003230
       0400-COMPUTE-JARO.                                               00003240
                                                                        00003250
           COMPUTE WS-TERM1 = WS-MATCH-COUNT / WS-LEN-A.                00003260
           COMPUTE WS-TERM2 = WS-MATCH-COUNT / WS-LEN-B.                00003270
           COMPUTE WS-TERM3 = (WS-MATCH-COUNT - WS-TRANS-COUNT)         00003280
                              / WS-MATCH-COUNT.                         00003290
                                                                        00003300
           MOVE 0                      TO WS-TERM-SUM.                  00003310
           PERFORM 0410-ADD-TERM                                        00003320
               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3.                 00003330
                                                                        00003340
           COMPUTE WS-JARO = WS-TERM-SUM / 3.                           00003350
                                                                        00003360
       0400-EXIT.                                                       00003370
           EXIT.                                                        00003380
                                                                        00003390
       0410-ADD-TERM.                                                   00003400
           ADD WS-TERM-TABLE(WS-K)     TO WS-TERM-SUM.                  00003410
                                                                        00003420
      ***************************************************************** 00003430
      *                                                               * 00003440
      *    PARAGRAPH:  0500-COMPUTE-PREFIX                            * 00003450
      *    FUNCTION :  COMMON LEADING-CHARACTER LENGTH, CAPPED AT 4.  * 00003460
      *                                                               * 00003470
      ***************************************************************** 00003480
                                                                        00003490
       0500-COMPUTE-PREFIX.                                             00003500
                                                                        00003510
           MOVE 0                      TO WS-PREFIX-LEN.                00003520
           MOVE 'N'                    TO WS-PREFIX-BROKE-SW.           00003530
           PERFORM 0510-CHECK-PREFIX-CHAR                               00003540
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4                  00003550
                   OR WS-I > WS-LEN-A OR WS-I > WS-LEN-B                00003560
                   OR PREFIX-BROKE.                                     00003570
                                                                        00003580
       0500-EXIT.                                                       00003590
           EXIT.                                                        00003600
                                                                        00003610
       0510-CHECK-PREFIX-CHAR.                                          00003620
           IF WS-A-CHAR(WS-I) = WS-B-CHAR(WS-I)                         00003630
               ADD 1                   TO WS-PREFIX-LEN                 00003640
           ELSE                                                         00003650
               MOVE 'Y'                TO WS-PREFIX-BROKE-SW            00003660
           END-IF.                                                      00003670
                                                                        00003680
      ***************************************************************** 00003690
      *                                                               * 00003700
      *    PARAGRAPH:  0600-COMPUTE-JARO-WINKLER                      * 00003710
      *    FUNCTION :  JW = J + L * P * (1 - J), P = 0.1              * 00003720
      *                                                               * 00003730
      ***************************************************************** 00003740
                                                                        00003750
       0600-COMPUTE-JARO-WINKLER.                                       00003760
                                                                        00003770
           COMPUTE WS-JW = WS-JARO                                      00003780
                         + (WS-PREFIX-LEN * 0.1 * (1 - WS-JARO)).       00003790
                                                                        00003800
       0600-EXIT.                                                       00003810
           EXIT.                                                        00003820
