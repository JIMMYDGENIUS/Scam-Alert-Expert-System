      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      *                                                                *00000030
      * TIER-TO-ACTION TABLE FOR THE ENTIRE APPLICATION.  EACH RISK    *00000040
      * TIER (T0-T3) CARRIES A FIXED, ORDERED LIST OF ACTION CODES.    *00000050
      *                                                                *00000060
      ******************************************************************00000070
                                                                        00000080
       77  SAE-TIER-MAX                PIC S9(05)  VALUE +4   COMP-3.   00000090
       77  SAE-ACTION-MAX              PIC S9(05)  VALUE +3   COMP-3.   00000100
                                                                        00000110
       01  SAE-TIER-ACTION-ARRAY.                                       00000120
      ***                                                               00000130
      ***  STRUCTURE = TIER CODE, ACTION COUNT, ACTION CODES            00000140
      ***                                                               00000150
           05  FILLER                  PIC X(02)   VALUE 'T0'.          00000160
           05  FILLER                  PIC S9(5)   VALUE +1  COMP-3.    00000170
           05  FILLER                  PIC X(24)   VALUE                00000180
               'ALLOW'.                                                 00000190
           05  FILLER                  PIC X(24)   VALUE SPACES.        00000200
           05  FILLER                  PIC X(24)   VALUE SPACES.        00000210
                                                                        00000220
      ***                                                               00000230
      ***  STRUCTURE = TIER CODE, ACTION COUNT, ACTION CODES            00000240
      ***                                                               00000250
           05  FILLER                  PIC X(02)   VALUE 'T1'.          00000260
           05  FILLER                  PIC S9(5)   VALUE +2  COMP-3.    00000270
           05  FILLER                  PIC X(24)   VALUE                00000280
               'WARN-USER'.                                             00000290
           05  FILLER                  PIC X(24)   VALUE                00000300
               'LOG'.                                                   00000310
           05  FILLER                  PIC X(24)   VALUE SPACES.        00000320
                                                                        00000330
      ***                                                               00000340
      ***  STRUCTURE = TIER CODE, ACTION COUNT, ACTION CODES            00000350
      ***                                                               00000360
           05  FILLER                  PIC X(02)   VALUE 'T2'.          00000370
           05  FILLER                  PIC S9(5)   VALUE +3  COMP-3.    00000380
           05  FILLER                  PIC X(24)   VALUE                00000390
               'STRONG-WARN'.                                           00000400
           05  FILLER                  PIC X(24)   VALUE                00000410
               'LIMIT-ACTIONS'.                                         00000420
           05  FILLER                  PIC X(24)   VALUE                00000430
               'REQUEST-VERIFICATION'.                                  00000440
                                                                        00000450
      ***                                                               00000460
      ***  STRUCTURE = TIER CODE, ACTION COUNT, ACTION CODES            00000470
      ***                                                               00000480
           05  FILLER                  PIC X(02)   VALUE 'T3'.          00000490
           05  FILLER                  PIC S9(5)   VALUE +2  COMP-3.    00000500
           05  FILLER                  PIC X(24)   VALUE                00000510
               'BLOCK'.                                                 00000520
           05  FILLER                  PIC X(24)   VALUE                00000530
               'ESCALATE-MANUAL-REVIEW'.                                00000540
           05  FILLER                  PIC X(24)   VALUE SPACES.        00000550
                                                                        00000560
      ***                                                               00000570
      ***  REDEFINED TIER-ACTION ARRAY                                  00000580
      ***                                                               00000590
                                                                        00000600
       01  SAE-TIER-ACTION-ARRAY-R     REDEFINES SAE-TIER-ACTION-ARRAY. 00000610
                                                                        00000620
           05  STAA-TIER-GRP          OCCURS 4  TIMES.                  00000630
               10  STAA-TIER-CODE     PIC X(02).                        00000640
               10  STAA-ACTION-COUNT  PIC S9(05)   COMP-3.              00000650
               10  STAA-ACTION        OCCURS 3 TIMES                    00000660
                                      PIC X(24).                        00000670
