      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      * RULE TABLE RECORD -- SEQUENTIAL INPUT, ONE ROW PER SCAM RULE   *00000030
      ******************************************************************00000040
       01  SAE-RULE-RECORD.                                             00000050
           05  SAE-RUL-RULE-ID         PIC X(16).                       00000060
           05  SAE-RUL-COND-TYPE       PIC X(24).                       00000070
               88  SAE-RUL-TEXT-CONTAINS-ANY     VALUE                  00000080
                   'TEXT-CONTAINS-ANY      '.                           00000090
               88  SAE-RUL-TEXT-PATTERN          VALUE                  00000100
                   'TEXT-PATTERN            '.                          00000110
               88  SAE-RUL-URL-DISP-NEQ-FINAL    VALUE                  00000120
                   'URL-DISPLAY-NEQ-FINAL   '.                          00000130
               88  SAE-RUL-URL-LOOKALIKE-GTE     VALUE                  00000140
                   'URL-LOOKALIKE-GTE       '.                          00000150
               88  SAE-RUL-SENDER-AGE-LT-DAYS    VALUE                  00000160
                   'SENDER-AGE-LT-DAYS      '.                          00000170
               88  SAE-RUL-REPORTS-90D-GTE       VALUE                  00000180
                   'REPORTS-90D-GTE         '.                          00000190
               88  SAE-RUL-GLOBAL-BLACKLIST      VALUE                  00000200
                   'GLOBAL-BLACKLIST        '.                          00000210
               88  SAE-RUL-CONFIRMED-MULE        VALUE                  00000220
                   'CONFIRMED-MULE          '.                          00000230
           05  SAE-RUL-COND-PARAM      PIC X(60).                       00000240
           05  SAE-RUL-WEIGHT          PIC 9(03).                       00000250
           05  SAE-RUL-HARD-STOP       PIC X(01).                       00000260
               88  SAE-RUL-IS-HARD-STOP          VALUE 'Y'.             00000270
           05  SAE-RUL-FILLER          PIC X(16).                       00000280
