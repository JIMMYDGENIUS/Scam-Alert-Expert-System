      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      * DETAIL REPORT RECORD -- ONE PRINT LINE PER SCORED EVENT        *00000030
      ******************************************************************00000040
       01  SAE-DETAIL-RECORD.                                           00000050
           05  SAE-DET-EVENT-ID        PIC X(08).                       00000060
           05  FILLER                  PIC X(01) VALUE SPACE.           00000070
           05  SAE-DET-CHANNEL         PIC X(05).                       00000080
           05  FILLER                  PIC X(01) VALUE SPACE.           00000090
           05  SAE-DET-EXPERT-SCORE    PIC ZZ9.9.                       00000100
           05  FILLER                  PIC X(01) VALUE SPACE.           00000110
           05  SAE-DET-STAT-SCORE      PIC X(05).                       00000120
           05  FILLER                  PIC X(01) VALUE SPACE.           00000130
           05  SAE-DET-FINAL-SCORE     PIC ZZ9.9.                       00000140
           05  FILLER                  PIC X(01) VALUE SPACE.           00000150
           05  SAE-DET-TIER            PIC X(02).                       00000160
           05  FILLER                  PIC X(01) VALUE SPACE.           00000170
           05  SAE-DET-HARD-STOP       PIC X(01).                       00000180
           05  FILLER                  PIC X(01) VALUE SPACE.           00000190
           05  SAE-DET-HIT-COUNT       PIC Z9.                          00000200
           05  FILLER                  PIC X(01) VALUE SPACE.           00000210
           05  SAE-DET-RULE-IDS        PIC X(84).                       00000220
           05  FILLER                  PIC X(07) VALUE SPACES.          00000230
