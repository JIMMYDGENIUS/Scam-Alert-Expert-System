      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      *                                                                *00000030
      * STATISTICAL FEATURE AREA -- THE 8 RAW FEATURES THE UPSTREAM    *00000040
      * STATISTICAL MODEL USES TO PRODUCE EVENT-RECORD'S STAT-SCORE.   *00000050
      * RETURNED BY SAES02 FOR DIAGNOSTIC TRACE AND FOR TEST PURPOSES. *00000060
      *                                                                *00000070
      ******************************************************************00000080
                                                                        00000090
       01  SAE-FEATURE-AREA.                                            00000100
           05  SAE-FEAT-LEN-TEXT        PIC S9(3)  COMP.                00000110
           05  SAE-FEAT-HAS-OTP         PIC S9(1)  COMP.                00000120
           05  SAE-FEAT-HAS-SEED        PIC S9(1)  COMP.                00000130
           05  SAE-FEAT-HAS-URGENT      PIC S9(1)  COMP.                00000140
           05  SAE-FEAT-URL-MISMATCH    PIC S9(1)  COMP.                00000150
           05  SAE-FEAT-DOMAIN-AGE      PIC S9(5)  COMP.                00000160
           05  SAE-FEAT-REPORTS         PIC S9(4)  COMP.                00000170
           05  SAE-FEAT-BLACKLISTED     PIC S9(1)  COMP.                00000180
           05  FILLER                   PIC X(04).                      00000190
