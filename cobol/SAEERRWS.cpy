      ******************************************************************00000010
      * SCAM-ALERT EXPERT SYSTEM (SAE)                                 *00000020
      *                                                                *00000030
      * GENERAL BATCH ABEND / FILE-STATUS ERROR WORK AREAS             *00000040
      *                                                                *00000050
      ******************************************************************00000060
                                                                        00000070
       77  WS-SAE-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.00000080
                                                                        00000090
       01  WS-SAE-ERROR-GENERAL.                                        00000100
                                                                        00000110
           05  WS-SAE-ERROR-TYPE       PIC X(04)       VALUE SPACES.    00000120
               88  SAE-RULEFILE-ERROR                  VALUE 'RULE'.    00000130
               88  SAE-EVENTFILE-ERROR                 VALUE 'EVNT'.    00000140
               88  SAE-DETLFILE-ERROR                  VALUE 'DETL'.    00000150
               88  SAE-RPTFILE-ERROR                    VALUE 'RPT '.   00000160
                                                                        00000170
      ******************************************************************00000180
      *    SAE FORMATTED ERROR BANNER                                  *00000190
      ******************************************************************00000200
                                                                        00000210
       01  WS-SAE-ERROR-AREA.                                           00000220
           05  WSEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00000230
           05  WSEA-ERROR-02.                                           00000240
               10 FILLER               PIC X(01)       VALUE '*'.       00000250
               10 FILLER               PIC X(78)       VALUE SPACES.    00000260
               10 FILLER               PIC X(01)       VALUE '*'.       00000270
           05  WSEA-ERROR-03.                                           00000280
               10 FILLER               PIC X(01)       VALUE '*'.       00000290
               10 FILLER               PIC X(78)       VALUE            00000300
            '        SCAM-ALERT EXPERT SYSTEM (SAE) BATCH ERROR       '.00000310
               10 FILLER               PIC X(01)       VALUE '*'.       00000320
           05  WSEA-ERROR-04.                                           00000330
               10 FILLER               PIC X(01)       VALUE '*'.       00000340
               10 FILLER               PIC X(78)       VALUE SPACES.    00000350
               10 FILLER               PIC X(01)       VALUE '*'.       00000360
           05  WSEA-ERROR-05           PIC X(80)       VALUE ALL '*'.   00000370
           05  WSEA-ERROR-06.                                           00000380
               10 FILLER               PIC X(01)       VALUE '*'.       00000390
               10 FILLER               PIC X(78)       VALUE SPACES.    00000400
               10 FILLER               PIC X(01)       VALUE '*'.       00000410
           05  WSEA-ERROR-07.                                           00000420
               10 FILLER               PIC X(01)       VALUE '*'.       00000430
               10 WSEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.    00000440
               10 FILLER               PIC X(01)       VALUE '*'.       00000450
           05  WSEA-ERROR-08.                                           00000460
               10 FILLER               PIC X(01)       VALUE '*'.       00000470
               10 WSEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.    00000480
               10 FILLER               PIC X(01)       VALUE '*'.       00000490
           05  WSEA-ERROR-09.                                           00000500
               10 FILLER               PIC X(01)       VALUE '*'.       00000510
               10 FILLER               PIC X(78)       VALUE SPACES.    00000520
               10 FILLER               PIC X(01)       VALUE '*'.       00000530
           05  WSEA-ERROR-10           PIC X(80)       VALUE ALL '*'.   00000540
                                                                        00000550
      ******************************************************************00000560
      *    SAE FILE-STATUS ERROR LINE                                  *00000570
      ******************************************************************00000580
                                                                        00000590
       01  WS-SAE-FILE-ERROR-01.                                        00000600
           05  FILLER                  PIC X(01)       VALUE SPACES.    00000610
           05  FILLER                  PIC X(13)       VALUE            00000620
               'FILE ERROR: '.                                          00000630
           05  FILLER                  PIC X(10)       VALUE            00000640
               'PROGRAM = '.                                            00000650
           05  WSFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00000660
           05  FILLER                  PIC X(14)       VALUE            00000670
               ', PARAGRAPH = '.                                        00000680
           05  WSFE-PARAGRAPH          PIC X(06)       VALUE SPACES.    00000690
           05  FILLER                  PIC X(12)       VALUE            00000700
               ', STATUS = '.                                           00000710
           05  WSFE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00000720
           05  FILLER                  PIC X(14)       VALUE SPACES.    00000730
