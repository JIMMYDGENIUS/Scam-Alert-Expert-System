       ID DIVISION.                                                     00000010
       PROGRAM-ID.    SAEB01.                                           00000020
       AUTHOR.        D PATEL.                                          00000030
       INSTALLATION.  COMPUWARE CORPORATION.                            00000040
       DATE-WRITTEN.  04/05/94.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPUWARE CORPORATION CONFIDENTIAL -- AUTHORIZED  00000070
                      INTERNAL USE ONLY.                                00000080
      *                                                                 00000090
      ***************************************************************** 00000100
      *                 SCAM-ALERT EXPERT SYSTEM (SAE)                * 00000110
      *                       COMPUWARE CORPORATION                   * 00000120
      *                                                                *00000130
      * PROGRAM :   SAEB01                                            * 00000140
      *                                                                *00000150
      * FUNCTION:   SAEB01 IS THE BATCH MAINLINE FOR THE SCAM-ALERT   * 00000160
      *             EXPERT SYSTEM.  IT LOADS THE RULE TABLE, READS    * 00000170
      *             THE EVENT FILE ONE RECORD AT A TIME, CALLS THE    * 00000180
      *             RULE ENGINE (SAESP1) AND THE SCORING SUBROUTINE   * 00000190
      *             (SAES01) FOR EACH EVENT, WRITES A DETAIL LINE PER * 00000200
      *             EVENT, AND PRODUCES A CONTROL-TOTAL SUMMARY       * 00000210
      *             REPORT BY RISK TIER AT END OF FILE.               * 00000220
      *                                                                *00000230
      * FILES   :   RULE TABLE FILE      -  LINE SEQUL     (READ)     * 00000240
      *             EVENT FILE            -  LINE SEQUL     (READ)     *00000250
      *             DETAIL REPORT         -  LINE SEQUL     (OUTPUT)   *00000260
      *             SUMMARY REPORT        -  LINE SEQUL     (OUTPUT)   *00000270
      *                                                                *00000280
      ***************************************************************** 00000290
      *             PROGRAM CHANGE LOG                                * 00000300
      *             -------------------                               * 00000310
      *                                                                *00000320
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00000330
      *  --------   --------------------  --------------------------  * 00000340
      *  04/05/94   D PATEL               ORIGINAL CODING.  BATCH     * 00000350
      *                                   DRIVER FOR THE SCAM-ALERT   * 00000360
      *                                   SCORING PASS, REQ #SAE-0001.* 00000370
      *                                                                *00000380
      *  05/11/94   D PATEL               ADDED HARD-STOP COUNT TO    * 00000390
      *                                   THE SUMMARY REPORT PER      * 00000400
      *                                   FRAUD OPS REQUEST #SAE-0013.* 00000410
      *                                                                *00000420
      *  02/20/96   R HATHAWAY            RULE TABLE WAS BEING        * 00000430
      *                                   TRUNCATED AT 40 ROWS.  MAX  * 00000440
      *                                   RAISED TO 50 PER THE RULE   * 00000450
      *                                   FILE LAYOUT, REQ #SAE-0026. * 00000460
      *                                                                *00000470
      *  11/23/98   T OKONKWO             Y2K REVIEW -- WS-DATE-YEAR   *00000480
      *                                   IS ALREADY 4-DIGIT (TAKEN   * 00000490
      *                                   FROM CURRENT-DATE).  NO      *00000500
      *                                   CHANGE REQUIRED.  SIGNED OFF.*00000510
      *                                                                *00000520
      *  08/14/00   T OKONKWO             AVERAGE SCORE ON THE TIER    *00000530
      *                                   SUMMARY LINE PRINTED AS     * 00000540
      *                                   ZEROES WHEN A TIER HAD NO    *00000550
      *                                   EVENTS.  FIXED, REQ          *00000560
      *                                   #SAE-0049.                  * 00000570
      *                                                                *00000580
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00000590
      *                                                                *00000600
      ***************************************************************** 00000610
           EJECT                                                        00000620
       ENVIRONMENT DIVISION.                                            00000630
       CONFIGURATION SECTION.                                           00000640
       SPECIAL-NAMES.                                                   00000650
           UPSI-0 ON STATUS IS SAE-TRACE-SW-ON                          00000660
                  OFF STATUS IS SAE-TRACE-SW-OFF.                       00000670
                                                                        00000680
       INPUT-OUTPUT SECTION.                                            00000690
                                                                        00000700
       FILE-CONTROL.                                                    00000710
                                                                        00000720
           SELECT RULEFILE-IN          ASSIGN TO RULEFIL                00000730
                                       ORGANIZATION IS LINE SEQUENTIAL  00000740
                                       FILE STATUS IS                   00000750
                                       WS-RULEFILE-STATUS.              00000760
                                                                        00000770
           SELECT EVENTFILE-IN         ASSIGN TO EVNTFIL                00000780
                                       ORGANIZATION IS LINE SEQUENTIAL  00000790
                                       FILE STATUS IS                   00000800
                                       WS-EVENTFILE-STATUS.             00000810
                                                                        00000820
           SELECT DETAILFILE-OUT       ASSIGN TO DETLFIL                00000830
                                       ORGANIZATION IS LINE SEQUENTIAL  00000840
                                       FILE STATUS IS                   00000850
                                       WS-DETLFILE-STATUS.              00000860
                                                                        00000870
           SELECT REPORTFILE-OUT       ASSIGN TO RPTFIL                 00000880
                                       ORGANIZATION IS LINE SEQUENTIAL  00000890
                                       FILE STATUS IS WS-RPTFILE-STATUS.00000900
           EJECT                                                        00000910
       DATA DIVISION.                                                   00000920
                                                                        00000930
       FILE SECTION.                                                    00000940
                                                                        00000950
       FD  RULEFILE-IN                                                  00000960
           LABEL RECORDS ARE STANDARD                                   00000970
           RECORDING MODE IS F                                          00000980
           RECORD CONTAINS 120 CHARACTERS.                              00000990
           COPY SAERUL.                                                 00001000
                                                                        00001010
           EJECT                                                        00001020
       FD  EVENTFILE-IN                                                 00001030
           LABEL RECORDS ARE STANDARD                                   00001040
           RECORDING MODE IS F                                          00001050
           RECORD CONTAINS 320 CHARACTERS.                              00001060
           COPY SAEEVT.                                                 00001070
                                                                        00001080
           EJECT                                                        00001090
       FD  DETAILFILE-OUT                                               00001100
           LABEL RECORDS ARE STANDARD                                   00001110
           RECORDING MODE IS F                                          00001120
           RECORD CONTAINS 132 CHARACTERS.                              00001130
                                                                        00001140
       01  DETAILFILE-REC              PIC X(132).                      00001150
                                                                        00001160
           EJECT                                                        00001170
       FD  REPORTFILE-OUT                                               00001180
           LABEL RECORDS ARE STANDARD                                   00001190
           RECORDING MODE IS F                                          00001200
           RECORD CONTAINS 132 CHARACTERS.                              00001210
                                                                        00001220
       01  REPORTFILE-REC              PIC X(132).                      00001230
                                                                        00001240
           EJECT                                                        00001250
       WORKING-STORAGE SECTION.                                         00001260
       77  FILLER               PIC X(12)  VALUE 'SAEB01  WS:'.         00001270
                                                                        00001280
      ***************************************************************** 00001290
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00001300
      ***************************************************************** 00001310
                                                                        00001320
       77  WS-R                        PIC S9(3) COMP VALUE +0.         00001330
       77  WS-T                        PIC S9(3) COMP VALUE +0.         00001340
       77  WS-TIER-INDEX               PIC S9(3) COMP VALUE +0.         00001350
       77  WS-NEXT-ROW                 PIC S9(3) COMP VALUE +0.         00001360
                                                                        00001370
      ***************************************************************** 00001380
      *    SWITCHES                                                   * 00001390
      ***************************************************************** 00001400
                                                                        00001410
       01  WS-SWITCHES.                                                 00001420
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.          00001430
               88  END-OF-PROCESS                VALUE 'Y'.             00001440
           05  FILLER                  PIC X(03) VALUE SPACES.          00001450
                                                                        00001460
      ***************************************************************** 00001470
      *    FILE-STATUS WORK FIELDS                                    * 00001480
      ***************************************************************** 00001490
                                                                        00001500
       01  WS-FILE-STATUS-FIELDS.                                       00001510
           05  WS-RULEFILE-STATUS      PIC XX    VALUE SPACES.          00001520
               88  RULEFILE-OK                   VALUE '  ' '00'.       00001530
               88  RULEFILE-END                  VALUE '10'.            00001540
               88  RULEFILE-ERR                  VALUE '30' '35' '37'   00001550
                                                        '41' '42' '46'. 00001560
           05  WS-EVENTFILE-STATUS     PIC XX    VALUE SPACES.          00001570
               88  EVENTFILE-OK                  VALUE '  ' '00'.       00001580
               88  EVENTFILE-END                 VALUE '10'.            00001590
               88  EVENTFILE-ERR                 VALUE '30' '35' '37'   00001600
                                                        '41' '42' '46'. 00001610
           05  WS-DETLFILE-STATUS      PIC XX    VALUE SPACES.          00001620
               88  DETLFILE-OK                   VALUE '  ' '00'.       00001630
               88  DETLFILE-ERR                  VALUE '30' '34' '41'   00001640
                                                        '44'.           00001650
           05  WS-RPTFILE-STATUS       PIC XX    VALUE SPACES.          00001660
               88  RPTFILE-OK                    VALUE '  ' '00'.       00001670
               88  RPTFILE-ERR                   VALUE '30' '34' '41'   00001680
                                                        '44'.           00001690
           05  FILLER                  PIC X(02) VALUE SPACES.          00001700
                                                                        00001710
      ***************************************************************** 00001720
      *    MISCELLANEOUS WORK FIELDS                                  * 00001730
      ***************************************************************** 00001740
                                                                        00001750
       01  WS-MISCELLANEOUS-FIELDS.                                     00001760
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.    00001770
           05  WS-DATE.                                                 00001780
               10  WS-DATE-YEAR        PIC X(4)  VALUE SPACES.          00001790
               10  WS-DATE-MONTH       PIC XX    VALUE SPACES.          00001800
               10  WS-DATE-DAY         PIC XX    VALUE SPACES.          00001810
                                                                        00001820
      ***************************************************************** 00001830
      *    WS-DATE REDEFINED AS AN 8-DIGIT NUMERIC RUN-ID             * 00001840
      ***************************************************************** 00001850
                                                                        00001860
           05  WS-DATE-R REDEFINES WS-DATE.                             00001870
               10  WS-DATE-RUN-ID          PIC 9(8).                    00001880
           05  WS-STAT-SCORE-NUM       PIC 9(3)V9(1) VALUE ZERO         00001890
                                                        COMP-3.         00001900
           05  WS-STAT-SCORE-EDIT      PIC ZZ9.9.                       00001910
           05  FILLER                  PIC X(02) VALUE SPACES.          00001920
                                                                        00001930
      ***************************************************************** 00001940
      *    IN-MEMORY RULE TABLE -- LOADED ONCE AT START OF RUN,       * 00001950
      *    SAME LAYOUT PASSED TO SAESP1'S LINKAGE SECTION             * 00001960
      ***************************************************************** 00001970
                                                                        00001980
       01  WS-SAE-RULE-TABLE.                                           00001990
           05  WS-RULE-COUNT           PIC S9(3)  VALUE ZERO  COMP.     00002000
           05  WS-RULE-ENTRY           OCCURS 50 TIMES.                 00002010
               10  WS-RUL-RULE-ID      PIC X(16).                       00002020
               10  WS-RUL-COND-TYPE    PIC X(24).                       00002030
               10  WS-RUL-COND-PARAM   PIC X(60).                       00002040
               10  WS-RUL-WEIGHT       PIC 9(03).                       00002050
               10  WS-RUL-HARD-STOP    PIC X(01).                       00002060
               10  WS-RUL-FILLER       PIC X(16).                       00002070
                                                                        00002080
      ***************************************************************** 00002090
      *    RULE TABLE REDEFINED AS A FLAT BYTE STRING -- USED ONLY BY * 00002100
      *    THE UPSI-0 DIAGNOSTIC TRACE PATH TO DUMP A LOADED ROW      * 00002110
      ***************************************************************** 00002120
                                                                        00002130
       01  WS-SAE-RULE-TABLE-R REDEFINES WS-SAE-RULE-TABLE.             00002140
           05  WS-RULE-COUNT-X         PIC X(02).                       00002150
           05  WS-RULE-TABLE-FLAT      PIC X(6000).                     00002160
                                                                        00002170
      ***************************************************************** 00002180
      *    PER-TIER CONTROL-TOTAL ACCUMULATORS                        * 00002190
      ***************************************************************** 00002200
                                                                        00002210
       01  WS-TIER-TOTALS.                                              00002220
           05  WS-TA-T0-COUNT          PIC S9(7)  VALUE ZERO  COMP.     00002230
           05  WS-TA-T0-SCORE          PIC S9(7)V9(1) VALUE ZERO        00002240
                                                        COMP-3.         00002250
           05  WS-TA-T1-COUNT          PIC S9(7)  VALUE ZERO  COMP.     00002260
           05  WS-TA-T1-SCORE          PIC S9(7)V9(1) VALUE ZERO        00002270
                                                        COMP-3.         00002280
           05  WS-TA-T2-COUNT          PIC S9(7)  VALUE ZERO  COMP.     00002290
           05  WS-TA-T2-SCORE          PIC S9(7)V9(1) VALUE ZERO        00002300
                                                        COMP-3.         00002310
           05  WS-TA-T3-COUNT          PIC S9(7)  VALUE ZERO  COMP.     00002320
           05  WS-TA-T3-SCORE          PIC S9(7)V9(1) VALUE ZERO        00002330
                                                        COMP-3.         00002340
                                                                        00002350
      ***************************************************************** 00002360
      *    PER-TIER TOTALS REDEFINED AS A TABLE SO THE SUMMARY        * 00002370
      *    PARAGRAPH CAN LOOP OVER TIERS T0-T3 BY SUBSCRIPT           * 00002380
      ***************************************************************** 00002390
                                                                        00002400
       01  WS-TIER-TOTALS-R REDEFINES WS-TIER-TOTALS.                   00002410
           05  WS-TA-TIER              OCCURS 4 TIMES.                  00002420
               10  WS-TA-COUNT         PIC S9(7)  COMP.                 00002430
               10  WS-TA-SCORE         PIC S9(7)V9(1) COMP-3.           00002440
                                                                        00002450
       77  WS-TA-AVG                   PIC S9(3)V9(1) VALUE ZERO        00002460
                                                        COMP-3.         00002470
                                                                        00002480
      ***************************************************************** 00002490
      *    GRAND TOTALS                                               * 00002500
      ***************************************************************** 00002510
                                                                        00002520
       01  WS-GRAND-TOTALS.                                             00002530
           05  WS-GT-RULES-LOADED      PIC S9(3)  VALUE ZERO  COMP.     00002540
           05  WS-GT-EVENTS-READ       PIC S9(7)  VALUE ZERO  COMP.     00002550
           05  WS-GT-EVENTS-WRITTEN    PIC S9(7)  VALUE ZERO  COMP.     00002560
           05  WS-GT-HARDSTOP-COUNT    PIC S9(7)  VALUE ZERO  COMP.     00002570
           05  FILLER                  PIC X(04)  VALUE SPACES.         00002580
                                                                        00002590
           EJECT                                                        00002600
      ***************************************************************** 00002610
      *    SCORING SUBROUTINE PARAMETER AREA, RULE ENGINE HIT AREA    * 00002620
      *    AND TIER-TO-ACTION TABLE                                  *  00002630
      ***************************************************************** 00002640
                                                                        00002650
           COPY SAES01CY.                                               00002660
           COPY SAES02CY.                                               00002670
           COPY SAEHIT.                                                 00002680
           COPY SAETIER.                                                00002690
                                                                        00002700
      ***************************************************************** 00002710
      *    GENERAL BATCH ERROR WORK AREAS                             * 00002720
      ***************************************************************** 00002730
                                                                        00002740
           COPY SAEERRWS.                                               00002750
                                                                        00002760
           EJECT                                                        00002770
      ***************************************************************** 00002780
      *    DETAIL REPORT RECORD AND DETAIL HEADING LINE                *00002790
      ***************************************************************** 00002800
                                                                        00002810
           COPY SAEDET.                                                 00002820
                                                                        00002830
       01  WS-DET-HEADING.                                              00002840
           05  WS-DH-CC                PIC X     VALUE '-'.             00002850
           05  FILLER                  PIC X(01) VALUE SPACE.           00002860
           05  FILLER                  PIC X(08) VALUE 'EVENT-ID'.      00002870
           05  FILLER                  PIC X(01) VALUE SPACE.           00002880
           05  FILLER                  PIC X(05) VALUE 'CHANL'.         00002890
           05  FILLER                  PIC X(01) VALUE SPACE.           00002900
           05  FILLER                  PIC X(05) VALUE 'EXPRT'.         00002910
           05  FILLER                  PIC X(01) VALUE SPACE.           00002920
           05  FILLER                  PIC X(05) VALUE ' STAT'.         00002930
           05  FILLER                  PIC X(01) VALUE SPACE.           00002940
           05  FILLER                  PIC X(05) VALUE 'FINAL'.         00002950
           05  FILLER                  PIC X(01) VALUE SPACE.           00002960
           05  FILLER                  PIC X(02) VALUE 'TI'.            00002970
           05  FILLER                  PIC X(01) VALUE SPACE.           00002980
           05  FILLER                  PIC X(01) VALUE 'H'.             00002990
           05  FILLER                  PIC X(01) VALUE SPACE.           00003000
           05  FILLER                  PIC X(02) VALUE 'HC'.            00003010
           05  FILLER                  PIC X(01) VALUE SPACE.           00003020
           05  FILLER                  PIC X(84) VALUE                  00003030
               'RULE IDS THAT FIRED'.                                   00003040
           05  FILLER                  PIC X(05) VALUE SPACES.          00003050
                                                                        00003060
           EJECT                                                        00003070
      ***************************************************************** 00003080
      *    SUMMARY REPORT PRINT RECORDS                               * 00003090
      ***************************************************************** 00003100
                                                                        00003110
       01  WS-RPT-TITLE.                                                00003120
           05  WS-RT-CC                PIC X     VALUE '1'.             00003130
           05  FILLER                  PIC X(19) VALUE SPACES.          00003140
           05  FILLER                  PIC X(39) VALUE                  00003150
               'SCAM-ALERT EXPERT SYSTEM -- RUN SUMMARY'.               00003160
           05  FILLER                  PIC X(10) VALUE SPACES.          00003170
           05  FILLER                  PIC X(08) VALUE 'RUN ID: '.      00003180
           05  WS-RT-RUN-ID             PIC 9(8).                       00003190
           05  FILLER                  PIC X(47) VALUE SPACES.          00003200
                                                                        00003210
       01  WS-RPT-HEADING.                                              00003220
           05  WS-RH-CC                PIC X     VALUE '-'.             00003230
           05  FILLER                  PIC X(09) VALUE SPACES.          00003240
           05  FILLER                  PIC X(04) VALUE 'TIER'.          00003250
           05  FILLER                  PIC X(06) VALUE SPACES.          00003260
           05  FILLER                  PIC X(11) VALUE                  00003270
               'EVENT COUNT'.                                           00003280
           05  FILLER                  PIC X(06) VALUE SPACES.          00003290
           05  FILLER                  PIC X(13) VALUE                  00003300
               'AVERAGE SCORE'.                                         00003310
           05  FILLER                  PIC X(82) VALUE SPACES.          00003320
                                                                        00003330
       01  WS-RPT-TIER-LINE.                                            00003340
           05  WS-RTL-CC               PIC X     VALUE ' '.             00003350
           05  FILLER                  PIC X(09) VALUE SPACES.          00003360
           05  WS-RTL-TIER             PIC X(02).                       00003370
           05  FILLER                  PIC X(12) VALUE SPACES.          00003380
           05  WS-RTL-COUNT            PIC ZZZ,ZZ9.                     00003390
           05  FILLER                  PIC X(12) VALUE SPACES.          00003400
           05  WS-RTL-AVG              PIC ZZ9.9.                       00003410
           05  FILLER                  PIC X(84) VALUE SPACES.          00003420
                                                                        00003430
       01  WS-RPT-RULES-LOADED-LINE.                                    00003440
           05  WS-RLL-CC               PIC X     VALUE ' '.             00003450
           05  FILLER                  PIC X(09) VALUE SPACES.          00003460
           05  FILLER                  PIC X(19) VALUE                  00003470
               'RULES LOADED COUNT:'.                                   00003480
           05  FILLER                  PIC X(01) VALUE SPACE.           00003490
           05  WS-RLL-COUNT            PIC ZZ9.                         00003500
           05  FILLER                  PIC X(99) VALUE SPACES.          00003510
                                                                        00003520
       01  WS-RPT-HARDSTOP-LINE.                                        00003530
           05  WS-RHL-CC               PIC X     VALUE ' '.             00003540
           05  FILLER                  PIC X(09) VALUE SPACES.          00003550
           05  FILLER                  PIC X(19) VALUE                  00003560
               'HARD-STOP EVENTS:  '.                                   00003570
           05  FILLER                  PIC X(01) VALUE SPACE.           00003580
           05  WS-RHL-COUNT            PIC ZZZ,ZZ9.                     00003590
           05  FILLER                  PIC X(95) VALUE SPACES.          00003600
                                                                        00003610
       01  WS-RPT-GRAND-LINE.                                           00003620
           05  WS-RGL-CC               PIC X     VALUE ' '.             00003630
           05  FILLER                  PIC X(09) VALUE SPACES.          00003640
           05  FILLER                  PIC X(13) VALUE                  00003650
               'EVENTS READ: '.                                         00003660
           05  WS-RGL-READ             PIC ZZZ,ZZ9.                     00003670
           05  FILLER                  PIC X(04) VALUE SPACES.          00003680
           05  FILLER                  PIC X(16) VALUE                  00003690
               'EVENTS WRITTEN: '.                                      00003700
           05  WS-RGL-WRITTEN          PIC ZZZ,ZZ9.                     00003710
           05  FILLER                  PIC X(75) VALUE SPACES.          00003720
                                                                        00003730
           EJECT                                                        00003740
      ***************************************************************** 00003750
      *    P R O C E D U R E    D I V I S I O N                       * 00003760
      ***************************************************************** 00003770
                                                                        00003780
       PROCEDURE DIVISION.                                              00003790
                                                                        00003800
      ***************************************************************** 00003810
      *                                                               * 00003820
      *    PARAGRAPH:  P00000-MAINLINE                                * 00003830
      *                                                               * 00003840
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE RULE      * 00003850
      *                LOAD, THE EVENT SCORING LOOP AND THE SUMMARY.  * 00003860
      *                                                               * 00003870
      *    CALLED BY:  NONE                                           * 00003880
      *                                                               * 00003890
      ***************************************************************** 00003900
                                                                        00003910
       P00000-MAINLINE.                                                 00003920
                                                                        00003930
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE.                  00003940
           MOVE WS-DATE-RUN-ID             TO WS-RT-RUN-ID.             00003950
                                                                        00003960
           OPEN INPUT  RULEFILE-IN                                      00003970
                       EVENTFILE-IN                                     00003980
                OUTPUT  DETAILFILE-OUT                                  00003990
                       REPORTFILE-OUT.                                  00004000
                                                                        00004010
           IF RULEFILE-ERR OR EVENTFILE-ERR                             00004020
                          OR DETLFILE-ERR OR RPTFILE-ERR                00004030
               PERFORM P95000-OPEN-ERROR THRU P95000-EXIT               00004040
               GOBACK.                                                  00004050
                                                                        00004060
           PERFORM P01000-LOAD-RULES THRU P01000-EXIT.                  00004070
                                                                        00004080
           WRITE DETAILFILE-REC FROM WS-DET-HEADING.                    00004090
                                                                        00004100
           PERFORM P10000-EVENT-LOOP THRU P10000-EXIT                   00004110
               UNTIL EVENTFILE-END OR EVENTFILE-ERR                     00004120
                     OR END-OF-PROCESS.                                 00004130
                                                                        00004140
           PERFORM P90000-SUMMARY THRU P90000-EXIT.                     00004150
                                                                        00004160
           CLOSE RULEFILE-IN EVENTFILE-IN                               00004170
                 DETAILFILE-OUT REPORTFILE-OUT.                         00004180
                                                                        00004190
           GOBACK.                                                      00004200
                                                                        00004210
       P00000-EXIT.                                                     00004220
           EXIT.                                                        00004230
           EJECT                                                        00004240
      ***************************************************************** 00004250
      *                                                               * 00004260
      *    PARAGRAPH:  P01000-LOAD-RULES                              * 00004270
      *                                                               * 00004280
      *    FUNCTION :  READ THE RULE TABLE FILE SEQUENTIALLY INTO     * 00004290
      *                WS-SAE-RULE-TABLE, UP TO THE 50-ROW MAXIMUM.   * 00004300
      *                                                               * 00004310
      *    CALLED BY:  P00000-MAINLINE                                * 00004320
      *                                                               * 00004330
      ***************************************************************** 00004340
                                                                        00004350
       P01000-LOAD-RULES.                                               00004360
                                                                        00004370
           MOVE ZERO TO WS-RULE-COUNT.                                  00004380
                                                                        00004390
           PERFORM P01100-READ-ONE-RULE THRU P01100-EXIT                00004400
               UNTIL RULEFILE-END OR RULEFILE-ERR                       00004410
                     OR WS-RULE-COUNT = +50.                            00004420
                                                                        00004430
           MOVE WS-RULE-COUNT TO WS-GT-RULES-LOADED.                    00004440
                                                                        00004450
       P01000-EXIT.                                                     00004460
           EXIT.                                                        00004470
                                                                        00004480
       P01100-READ-ONE-RULE.                                            00004490
                                                                        00004500
           COMPUTE WS-NEXT-ROW = WS-RULE-COUNT + 1.                     00004510
                                                                        00004520
           READ RULEFILE-IN INTO WS-RULE-ENTRY(WS-NEXT-ROW).            00004530
                                                                        00004540
           IF RULEFILE-END OR RULEFILE-ERR                              00004550
               GO TO P01100-EXIT.                                       00004560
                                                                        00004570
           ADD +1 TO WS-RULE-COUNT.                                     00004580
                                                                        00004590
           IF SAE-TRACE-SW-ON                                           00004600
               DISPLAY 'SAEB01 TRACE - RULE LOADED: '                   00004610
                        WS-RUL-RULE-ID(WS-RULE-COUNT).                  00004620
                                                                        00004630
       P01100-EXIT.                                                     00004640
           EXIT.                                                        00004650
           EJECT                                                        00004660
      ***************************************************************** 00004670
      *                                                               * 00004680
      *    PARAGRAPH:  P10000-EVENT-LOOP                              * 00004690
      *                                                               * 00004700
      *    FUNCTION :  READ ONE EVENT RECORD AND SCORE IT.            * 00004710
      *                                                               * 00004720
      *    CALLED BY:  P00000-MAINLINE                                * 00004730
      *                                                               * 00004740
      ***************************************************************** 00004750
                                                                        00004760
       P10000-EVENT-LOOP.                                               00004770
                                                                        00004780
           READ EVENTFILE-IN.                                           00004790
                                                                        00004800
           IF EVENTFILE-END OR EVENTFILE-ERR                            00004810
               GO TO P10000-EXIT.                                       00004820
                                                                        00004830
           ADD +1 TO WS-GT-EVENTS-READ.                                 00004840
                                                                        00004850
           PERFORM P11000-EVALUATE-EVENT THRU P11000-EXIT.              00004860
                                                                        00004870
       P10000-EXIT.                                                     00004880
           EXIT.                                                        00004890
                                                                        00004900
      ***************************************************************** 00004910
      *                                                               * 00004920
      *    PARAGRAPH:  P11000-EVALUATE-EVENT                          * 00004930
      *                                                               * 00004940
      *    FUNCTION :  CALL THE RULE ENGINE AND THE SCORING ROUTINE   * 00004950
      *                FOR ONE EVENT, LOOK UP ITS TIER'S ACTIONS,     * 00004960
      *                WRITE THE DETAIL LINE AND ACCUMULATE TOTALS.   * 00004970
      *                                                               * 00004980
      *    CALLED BY:  P10000-EVENT-LOOP                              * 00004990
      *                                                               * 00005000
      ***************************************************************** 00005010
                                                                        00005020
       P11000-EVALUATE-EVENT.                                           00005030
                                                                        00005040
           CALL 'SAESP1' USING SAE-EVENT-RECORD                         00005050
                                WS-SAE-RULE-TABLE                       00005060
                                SAE-HIT-AREA.                           00005070
                                                                        00005080
           MOVE SAE-HIT-WEIGHT-TOTAL  TO SAES01-WEIGHT-TOTAL.           00005090
           MOVE SAE-HIT-HARD-STOP-SW  TO SAES01-HARD-STOP-FLAG.         00005100
           MOVE SAE-EVT-STAT-SCORE    TO SAES01-STAT-SCORE.             00005110
                                                                        00005120
           CALL 'SAES01' USING SAES01-PARMS.                            00005130
                                                                        00005140
           PERFORM P12000-LOOKUP-TIER-ACTIONS THRU P12000-EXIT.         00005150
                                                                        00005160
           IF SAE-TRACE-SW-ON                                           00005170
               PERFORM P13000-FEATURE-TRACE THRU P13000-EXIT.           00005180
                                                                        00005190
           PERFORM P20000-WRITE-DETAIL THRU P20000-EXIT.                00005200
                                                                        00005210
           PERFORM P30000-ACCUM-TOTALS THRU P30000-EXIT.                00005220
                                                                        00005230
       P11000-EXIT.                                                     00005240
           EXIT.                                                        00005250
           EJECT                                                        00005260
      ***************************************************************** 00005270
      *                                                               * 00005280
      *    PARAGRAPH:  P13000-FEATURE-TRACE                           * 00005290
      *                                                               * 00005300
      *    FUNCTION :  CALL THE STANDALONE STATISTICAL FEATURIZER     * 00005310
      *                (SAES02) FOR THE CURRENT EVENT AND DISPLAY ITS * 00005320
      *                8 FEATURES.  STAT-SCORE ITSELF ALREADY ARRIVES * 00005330
      *                PRECOMPUTED ON THE EVENT RECORD -- THIS CALL   * 00005340
      *                IS DIAGNOSTIC ONLY, RUN WHEN UPSI-0 IS ON.     * 00005350
      *                                                               * 00005360
      *    CALLED BY:  P11000-EVALUATE-EVENT                          * 00005370
      *                                                               * 00005380
      ***************************************************************** 00005390
                                                                        00005400
       P13000-FEATURE-TRACE.                                            00005410
                                                                        00005420
           CALL 'SAES02' USING SAE-EVENT-RECORD SAE-FEATURE-AREA.       00005430
                                                                        00005440
           DISPLAY 'SAEB01 TRACE - FEATURES: EVENT ' SAE-EVT-EVENT-ID   00005450
                    ' LEN=' SAE-FEAT-LEN-TEXT                           00005460
                    ' OTP=' SAE-FEAT-HAS-OTP                            00005470
                    ' SEED=' SAE-FEAT-HAS-SEED                          00005480
                    ' URGT=' SAE-FEAT-HAS-URGENT                        00005490
                    ' MISM=' SAE-FEAT-URL-MISMATCH.                     00005500
                                                                        00005510
       P13000-EXIT.                                                     00005520
           EXIT.                                                        00005530
           EJECT                                                        00005540
      ***************************************************************** 00005550
      *                                                               * 00005560
      *    PARAGRAPH:  P12000-LOOKUP-TIER-ACTIONS                     * 00005570
      *                                                               * 00005580
      *    FUNCTION :  LOOK UP THE SCORED TIER'S FIXED ACTION LIST IN * 00005590
      *                THE TIER-TO-ACTION TABLE (SAETIER).  THE       * 00005600
      *                RESULT IS SURFACED ONLY ON THE DIAGNOSTIC      * 00005610
      *                TRACE, AS PRESCRIBED ACTIONS ARE NOT PART OF   * 00005620
      *                THE DETAIL OR SUMMARY REPORT LAYOUTS.          * 00005630
      *                                                               * 00005640
      *    CALLED BY:  P11000-EVALUATE-EVENT                          * 00005650
      *                                                               * 00005660
      ***************************************************************** 00005670
                                                                        00005680
       P12000-LOOKUP-TIER-ACTIONS.                                      00005690
                                                                        00005700
           MOVE ZERO TO WS-TIER-INDEX.                                  00005710
                                                                        00005720
           PERFORM P12010-SCAN-ONE-TIER THRU P12010-EXIT                00005730
               VARYING WS-T FROM 1 BY 1 UNTIL WS-T > SAE-TIER-MAX.      00005740
                                                                        00005750
           IF SAE-TRACE-SW-ON AND WS-TIER-INDEX > 0                     00005760
               DISPLAY 'SAEB01 TRACE - EVENT ' SAE-EVT-EVENT-ID         00005770
                        ' TIER ' SAES01-TIER-CODE                       00005780
                        ' ACTION1 ' STAA-ACTION(WS-TIER-INDEX, 1).      00005790
                                                                        00005800
       P12000-EXIT.                                                     00005810
           EXIT.                                                        00005820
                                                                        00005830
       P12010-SCAN-ONE-TIER.                                            00005840
                                                                        00005850
           IF STAA-TIER-CODE(WS-T) = SAES01-TIER-CODE                   00005860
               MOVE WS-T TO WS-TIER-INDEX.                              00005870
                                                                        00005880
       P12010-EXIT.                                                     00005890
           EXIT.                                                        00005900
           EJECT                                                        00005910
      ***************************************************************** 00005920
      *                                                               * 00005930
      *    PARAGRAPH:  P20000-WRITE-DETAIL                            * 00005940
      *                                                               * 00005950
      *    FUNCTION :  FORMAT AND WRITE ONE DETAIL LINE FOR THE       * 00005960
      *                CURRENT EVENT.                                 * 00005970
      *                                                               * 00005980
      *    CALLED BY:  P11000-EVALUATE-EVENT                          * 00005990
      *                                                               * 00006000
      ***************************************************************** 00006010
                                                                        00006020
       P20000-WRITE-DETAIL.                                             00006030
                                                                        00006040
           MOVE SAE-EVT-EVENT-ID        TO SAE-DET-EVENT-ID.            00006050
           MOVE SAE-EVT-CHANNEL         TO SAE-DET-CHANNEL.             00006060
           MOVE SAES01-EXPERT-SCORE     TO SAE-DET-EXPERT-SCORE.        00006070
           MOVE SAES01-FINAL-SCORE      TO SAE-DET-FINAL-SCORE.         00006080
           MOVE SAES01-TIER-CODE        TO SAE-DET-TIER.                00006090
           MOVE SAE-HIT-COUNT           TO SAE-DET-HIT-COUNT.           00006100
                                                                        00006110
           IF SAE-EVT-STAT-SCORE-NA                                     00006120
               MOVE '  N/A' TO SAE-DET-STAT-SCORE                       00006130
           ELSE                                                         00006140
               COMPUTE WS-STAT-SCORE-NUM = SAE-EVT-STAT-SCORE / 10      00006150
               MOVE WS-STAT-SCORE-NUM TO WS-STAT-SCORE-EDIT             00006160
               MOVE WS-STAT-SCORE-EDIT TO SAE-DET-STAT-SCORE.           00006170
                                                                        00006180
           IF SAE-HIT-HARD-STOP                                         00006190
               MOVE 'Y' TO SAE-DET-HARD-STOP                            00006200
           ELSE                                                         00006210
               MOVE 'N' TO SAE-DET-HARD-STOP.                           00006220
                                                                        00006230
           MOVE SPACES TO SAE-DET-RULE-IDS.                             00006240
           STRING SAE-HIT-RULE-ID(1) DELIMITED BY SIZE                  00006250
                  ' '                DELIMITED BY SIZE                  00006260
                  SAE-HIT-RULE-ID(2) DELIMITED BY SIZE                  00006270
                  ' '                DELIMITED BY SIZE                  00006280
                  SAE-HIT-RULE-ID(3) DELIMITED BY SIZE                  00006290
                  ' '                DELIMITED BY SIZE                  00006300
                  SAE-HIT-RULE-ID(4) DELIMITED BY SIZE                  00006310
                  ' '                DELIMITED BY SIZE                  00006320
                  SAE-HIT-RULE-ID(5) DELIMITED BY SIZE                  00006330
             INTO SAE-DET-RULE-IDS.                                     00006340
                                                                        00006350
           WRITE DETAILFILE-REC FROM SAE-DETAIL-RECORD.                 00006360
                                                                        00006370
       P20000-EXIT.                                                     00006380
           EXIT.                                                        00006390
           EJECT                                                        00006400
      ***************************************************************** 00006410
      *                                                               * 00006420
      *    PARAGRAPH:  P30000-ACCUM-TOTALS                            * 00006430
      *                                                               * 00006440
      *    FUNCTION :  ACCUMULATE GRAND AND PER-TIER CONTROL TOTALS   * 00006450
      *                FOR THE CURRENT EVENT.                         * 00006460
      *                                                               * 00006470
      *    CALLED BY:  P11000-EVALUATE-EVENT                          * 00006480
      *                                                               * 00006490
      ***************************************************************** 00006500
                                                                        00006510
       P30000-ACCUM-TOTALS.                                             00006520
                                                                        00006530
           ADD +1 TO WS-GT-EVENTS-WRITTEN.                              00006540
                                                                        00006550
           IF SAE-HIT-HARD-STOP                                         00006560
               ADD +1 TO WS-GT-HARDSTOP-COUNT.                          00006570
                                                                        00006580
           IF WS-TIER-INDEX > 0                                         00006590
               ADD +1                  TO WS-TA-COUNT(WS-TIER-INDEX)    00006600
               ADD SAES01-FINAL-SCORE  TO WS-TA-SCORE(WS-TIER-INDEX).   00006610
                                                                        00006620
       P30000-EXIT.                                                     00006630
           EXIT.                                                        00006640
           EJECT                                                        00006650
      ***************************************************************** 00006660
      *                                                               * 00006670
      *    PARAGRAPH:  P90000-SUMMARY                                 * 00006680
      *                                                               * 00006690
      *    FUNCTION :  WRITE THE END-OF-RUN CONTROL-TOTAL SUMMARY     * 00006700
      *                REPORT -- TITLE, RULES LOADED, PER-TIER LINES, * 00006710
      *                HARD-STOP COUNT, GRAND TOTALS.                 * 00006720
      *                                                               * 00006730
      *    CALLED BY:  P00000-MAINLINE                                * 00006740
      *                                                               * 00006750
      ***************************************************************** 00006760
                                                                        00006770
       P90000-SUMMARY.                                                  00006780
                                                                        00006790
           WRITE REPORTFILE-REC FROM WS-RPT-TITLE.                      00006800
           WRITE REPORTFILE-REC FROM WS-RPT-HEADING.                    00006810
                                                                        00006820
           PERFORM P90100-WRITE-ONE-TIER THRU P90100-EXIT               00006830
               VARYING WS-T FROM 1 BY 1 UNTIL WS-T > SAE-TIER-MAX.      00006840
                                                                        00006850
           MOVE WS-GT-RULES-LOADED     TO WS-RLL-COUNT.                 00006860
           WRITE REPORTFILE-REC FROM WS-RPT-RULES-LOADED-LINE.          00006870
                                                                        00006880
           MOVE WS-GT-HARDSTOP-COUNT   TO WS-RHL-COUNT.                 00006890
           WRITE REPORTFILE-REC FROM WS-RPT-HARDSTOP-LINE.              00006900
                                                                        00006910
           MOVE WS-GT-EVENTS-READ      TO WS-RGL-READ.                  00006920
           MOVE WS-GT-EVENTS-WRITTEN   TO WS-RGL-WRITTEN.               00006930
           WRITE REPORTFILE-REC FROM WS-RPT-GRAND-LINE.                 00006940
                                                                        00006950
       P90000-EXIT.                                                     00006960
           EXIT.                                                        00006970
                                                                        00006980
       P90100-WRITE-ONE-TIER.                                           00006990
                                                                        00007000
           MOVE STAA-TIER-CODE(WS-T)   TO WS-RTL-TIER.                  00007010
           MOVE WS-TA-COUNT(WS-T)      TO WS-RTL-COUNT.                 00007020
                                                                        00007030
           IF WS-TA-COUNT(WS-T) = ZERO                                  00007040
               MOVE ZERO TO WS-RTL-AVG                                  00007050
           ELSE                                                         00007060
               COMPUTE WS-TA-AVG ROUNDED =                              00007070
                       WS-TA-SCORE(WS-T) / WS-TA-COUNT(WS-T)            00007080
               MOVE WS-TA-AVG TO WS-RTL-AVG.                            00007090
                                                                        00007100
           WRITE REPORTFILE-REC FROM WS-RPT-TIER-LINE.                  00007110
                                                                        00007120
       P90100-EXIT.                                                     00007130
           EXIT.                                                        00007140
           EJECT                                                        00007150
      ***************************************************************** 00007160
      *                                                               * 00007170
      *    PARAGRAPH:  P95000-OPEN-ERROR                              * 00007180
      *                                                               * 00007190
      *    FUNCTION :  FORMAT AND DISPLAY A FILE-STATUS ERROR BANNER  * 00007200
      *                WHEN ONE OF THE FOUR BATCH FILES FAILS TO      * 00007210
      *                OPEN, AND SET A NON-ZERO RETURN CODE.          * 00007220
      *                                                               * 00007230
      *    CALLED BY:  P00000-MAINLINE                                * 00007240
      *                                                               * 00007250
      ***************************************************************** 00007260
                                                                        00007270
       P95000-OPEN-ERROR.                                               00007280
                                                                        00007290
           MOVE 'SAEB01'              TO WSFE-PROGRAM-ID.               00007300
           MOVE 'P00000'              TO WSFE-PARAGRAPH.                00007310
           MOVE +16                    TO WS-RETURN-CODE.               00007320
                                                                        00007330
           IF RULEFILE-ERR                                              00007340
               MOVE WS-RULEFILE-STATUS  TO WSFE-FILE-STATUS             00007350
           ELSE IF EVENTFILE-ERR                                        00007360
               MOVE WS-EVENTFILE-STATUS TO WSFE-FILE-STATUS             00007370
           ELSE IF DETLFILE-ERR                                         00007380
               MOVE WS-DETLFILE-STATUS  TO WSFE-FILE-STATUS             00007390
           ELSE                                                         00007400
               MOVE WS-RPTFILE-STATUS   TO WSFE-FILE-STATUS.            00007410
                                                                        00007420
           DISPLAY WSEA-ERROR-01.                                       00007430
           DISPLAY WSEA-ERROR-05.                                       00007440
           DISPLAY WS-SAE-FILE-ERROR-01.                                00007450
           MOVE WS-RETURN-CODE         TO RETURN-CODE.                  00007460
                                                                        00007470
       P95000-EXIT.                                                     00007480
           EXIT.                                                        00007490
